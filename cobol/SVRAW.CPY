000100******************************************************************
000200*    SVRAW.CPY                                                   *
000300*    ARCHIVO DE EXTRACCION CRUDA (RAW-EXTRACT) - SOVALTA1        *
000400******************************************************************
000500*    FECHA       : 14/03/1989                                    *
000600*    PROGRAMADOR : E. CASTILLO (ECAS)                            *
000700*    APLICACION  : SEGUROS - VALORES ASEGURADOS (SOV)            *
000800*    BPM/RATIONAL: 241530                                        *
000900*    DESCRIPCION : REGISTRO MEZCLADO (P=PROPIEDAD, B=EDIFICIO)   *
001000*                : TAL COMO LLEGA DEL EXTRACTOR. TODO CAMPO      *
001100*                : NUMERICO LLEGA EN TEXTO, POSIBLEMENTE CON     *
001200*                : SIMBOLO DE MONEDA, COMAS O ESPACIOS, Y SE     *
001300*                : LIMPIA EN SOVALTA1 (250-LIMPIA-NUMERICO)      *
001400*                : ANTES DE MOVERSE A SVPROP/SVBLDG. POR HOJA,   *
001500*                : EL REGISTRO DE PROPIEDAD ANTECEDE A LOS DE    *
001600*                : EDIFICIO (ORDEN GARANTIZADO POR EL EXTRACTOR) *
001700******************************************************************
001800*    BITACORA DE CAMBIOS                                         *
001900*    14/03/1989 ECAS 890314 CREACION INICIAL DEL LAYOUT          SOV89031
002000*    30/11/1998 ECAS 981130 AJUSTE DE SIGLO (AXO 2000) - SIN     SOV98Y2K
002100*               CAMBIO DE LAYOUT, SOLO REVISION DE FECHAS
002200*    04/03/2024 JSAL 241530 CREACION DE VISTA CRUDA UNIFICADA    SOV24153
002300*    19/11/2024 RPAZ 242217 SE AMPLIA ANCHO DE CAMPOS DE TEXTO   SOV24221
002400*               AL TAMANO MAYOR ENTRE PROPIEDAD Y EDIFICIO
002500******************************************************************
002600 01  REG-SOV-CRUDO.
002700     02  SVCR-TIPO-REG                    PIC X(01).
002800         88  SVCR-ES-PROPIEDAD                 VALUE 'P'.
002900         88  SVCR-ES-EDIFICIO                  VALUE 'B'.
003000     02  SVCR-ARCHIVO-ORIGEN              PIC X(40).
003100     02  SVCR-HOJA                        PIC X(30).
003200     02  SVCR-DATOS-CRUDOS                PIC X(606).
003300******************************************************************
003400*    REDEFINES - VISTA CRUDA DE PROPIEDAD (SVCR-TIPO-REG = 'P')  *
003500******************************************************************
003600 01  SVCR-CRUDO-PROPIEDAD REDEFINES REG-SOV-CRUDO.
003700     02  FILLER                           PIC X(71).
003800     02  SVCR-P-NUM-EDIFICIOS             PIC X(08).
003900     02  SVCR-P-TIPO-TECHO                PIC X(20).
004000     02  SVCR-P-TIPO-VALUACION            PIC X(20).
004100     02  SVCR-P-COSTO-REPOSICION          PIC X(18).
004200     02  SVCR-P-PROP-EXTERIOR-GLOBAL      PIC X(18).
004300     02  SVCR-P-BIENES-PERS-NEGOCIO       PIC X(18).
004400     02  SVCR-P-VALOR-TOTAL-ASEGURADO     PIC X(18).
004500     02  SVCR-P-RESPONSAB-CIVIL           PIC X(18).
004600     02  SVCR-P-ORDENANZA-A               PIC X(18).
004700     02  SVCR-P-ORDENANZA-B               PIC X(18).
004800     02  SVCR-P-ORDENANZA-C               PIC X(18).
004900     02  SVCR-P-AVERIA-EQUIPO             PIC X(18).
005000     02  SVCR-P-RETORNO-DRENAJE           PIC X(18).
005100     02  SVCR-P-INGRESO-NEGOCIO           PIC X(18).
005200     02  SVCR-P-AUTO-CONTRATADO           PIC X(18).
005300     02  SVCR-P-NUM-PARQUES-JUEGO         PIC X(08).
005400     02  SVCR-P-MILLAS-CALLES             PIC X(10).
005500     02  SVCR-P-NUM-PISCINAS              PIC X(08).
005600     02  SVCR-P-NUM-JACUZZIS              PIC X(08).
005700     02  SVCR-P-NUM-PISCINAS-INFANTILES   PIC X(08).
005800     02  SVCR-P-AREA-SANITARIOS           PIC X(12).
005900     02  SVCR-P-AREA-CASETA               PIC X(12).
006000     02  SVCR-P-AREA-CLUBHOUSE            PIC X(12).
006100     02  SVCR-P-AREA-GIMNASIO             PIC X(12).
006200     02  SVCR-P-NUM-CANCHAS-TENIS         PIC X(08).
006300     02  SVCR-P-NUM-CANCHAS-BASQUET       PIC X(08).
006400     02  SVCR-P-NUM-OTRAS-CANCHAS         PIC X(08).
006500     02  SVCR-P-MILLAS-SENDEROS           PIC X(10).
006600     02  SVCR-P-NUM-LAGOS                 PIC X(08).
006700     02  SVCR-P-NUM-MUELLES               PIC X(08).
006800     02  SVCR-P-NUM-PARQUES-PERROS        PIC X(08).
006900     02  SVCR-P-NUM-ELEVADORES            PIC X(08).
007000     02  SVCR-P-AREA-EXP-COMERCIAL        PIC X(12).
007100******************************************************************
007200*    BLOQUE DE METADATOS DE UBICACION DE LA HOJA (VER SOVALTA1,  *
007300*    350-GUARDA-METADATOS-HOJA). LA HOJA "GENERAL" TRAE ESTE     *
007400*    BLOQUE EN SU UNICO REGISTRO DE PROPIEDAD; SOLO SE USA PARA  *
007500*    ENRIQUECER EDIFICIOS DE LA MISMA HOJA, NUNCA SE GRABA       *
007600*    EN SVPROP.                                                  *
007700******************************************************************
007800     02  SVCR-P-MD-DIRECCION-COMPLETA     PIC X(80).
007900     02  SVCR-P-MD-DIRECCION              PIC X(50).
008000     02  SVCR-P-MD-CIUDAD                 PIC X(30).
008100     02  SVCR-P-MD-ESTADO                 PIC X(04).
008200     02  SVCR-P-MD-ZIP                    PIC X(10).
008300******************************************************************
008400*    REDEFINES - VISTA CRUDA DE EDIFICIO (SVCR-TIPO-REG = 'B')   *
008500******************************************************************
008600 01  SVCR-CRUDO-EDIFICIO REDEFINES REG-SOV-CRUDO.
008700     02  FILLER                           PIC X(71).
008800     02  SVCR-B-INDICE-FILA               PIC X(08).
008900     02  SVCR-B-NUM-EDIFICIO              PIC X(10).
009000     02  SVCR-B-DIRECCION-COMPLETA        PIC X(80).
009100     02  SVCR-B-DIRECCION                 PIC X(50).
009200     02  SVCR-B-CIUDAD                    PIC X(30).
009300     02  SVCR-B-ESTADO                    PIC X(04).
009400     02  SVCR-B-ZIP                       PIC X(10).
009500     02  SVCR-B-LATITUD                   PIC X(16).
009600     02  SVCR-B-LONGITUD                  PIC X(16).
009700     02  SVCR-B-BETTERVIEW-ID             PIC X(20).
009800     02  SVCR-B-BETTERVIEW-NUM-EDIF       PIC X(10).
009900     02  SVCR-B-UNIDADES-POR-EDIFICIO     PIC X(20).
010000     02  SVCR-B-COSTO-REPOSICION-TIV      PIC X(18).
010100     02  SVCR-B-NUM-UNIDADES              PIC X(08).
010200     02  SVCR-B-AREA-HABITABLE            PIC X(12).
010300     02  SVCR-B-AREA-GARAGE               PIC X(12).
010400     02  SVCR-B-AREA-COMERCIAL            PIC X(12).
010500     02  SVCR-B-CLASE-EDIFICIO            PIC X(20).
010600     02  SVCR-B-TIPO-PARQUEO              PIC X(20).
010700     02  SVCR-B-TIPO-TECHO                PIC X(20).
010800     02  SVCR-B-DETECTOR-HUMO             PIC X(06).
010900     02  SVCR-B-ROCIADORES                PIC X(06).
011000     02  SVCR-B-ANIO-CONSTRUCCION         PIC X(08).
011100     02  SVCR-B-NUM-NIVELES               PIC X(06).
011200     02  SVCR-B-TIPO-CONSTRUCCION         PIC X(20).
011300     02  FILLER                           PIC X(164).
