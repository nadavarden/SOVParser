000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : ERNESTO CASTILLO (ECAS)                          *
000400* APLICACION  : SEGUROS - VALORES ASEGURADOS (SOV)               *
000500* PROGRAMA    : SOVALTA1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : VALIDA, NORMALIZA Y ENRIQUECE LOS REGISTROS DE   *
000800*             : VALORES ASEGURADOS (SOV) EXTRAIDOS DE LAS HOJAS  *
000900*             : DE SUBMISION, Y LOS TRASLADA A LOS MAESTROS DE   *
001000*             : PROPIEDAD Y DE EDIFICIO                         *
001100* ARCHIVOS    : ENTRADA-CRUDA=E, MAESTRO-PROPIEDAD=A,            *
001200*             : MAESTRO-EDIFICIO=A, REPORTE-RECHAZOS=A,         *
001300*             : RESUMEN-CARGA=A                                 *
001400* ACCION (ES) : E=EXTRAE, V=VALIDA, N=NORMALIZA, C=CARGA         *
001500* INSTALADO   : 14/03/1989                                      *
001600* BPM/RATIONAL: 241530                                           *
001700* NOMBRE      : CARGA Y NORMALIZACION DE VALORES ASEGURADOS SOV *
001800* DESCRIPCION : PROCESO BATCH PRINCIPAL DE CARGA Y VALIDACION    *
001900******************************************************************
002000 ID DIVISION.
002100 PROGRAM-ID.    SOVALTA1.
002200 AUTHOR.        E. CASTILLO.
002300 INSTALLATION.  SEGUROS - VALORES ASEGURADOS.
002400 DATE-WRITTEN.  14/03/1989.
002500 DATE-COMPILED.
002600 SECURITY.      CONFIDENCIAL - USO INTERNO.
002700******************************************************************
002800*    BITACORA DE CAMBIOS                                        *
002900******************************************************************
003000*    14/03/1989 ECAS 890314 CREACION INICIAL DEL PROGRAMA  SOV89031
003100*    02/09/1991 MLOP 910902 SE AGREGA VALIDACION DE        SOV91090
003200*               AMENIDADES EN REGISTROS DE EDIFICIO
003300*    22/08/1993 MLOP 930822 SE AGREGA RESPONSABILIDAD      SOV93082
003400*               CIVIL GENERAL AL MAESTRO DE PROPIEDAD
003500*    30/11/1998 ECAS 981130 AJUSTE DE SIGLO (AXO 2000) EN  SOV98Y2K
003600*               FECHAS DE CONTROL, SIN CAMBIO DE LOGICA
003700*    05/06/2003 RPAZ 030605 SE AGREGAN ORDENANZA B/C Y     SOV03060
003800*               ENRIQUECIMIENTO DE UBICACION POR HOJA
003900*    04/03/2024 JSAL 241530 REESCRITURA COMPLETA PARA EL   SOV24153
004000*               NUEVO EXTRACTOR DE HOJAS DE SUBMISION SOV
004100*    19/11/2024 RPAZ 242217 SE AGREGA REPORTE RESUMEN DE   SOV24221
004200*               CARGA CON QUIEBRE POR ARCHIVO DE ORIGEN
004300*    02/02/2025 JSAL 250118 SE AGREGA VALIDACION DE RANGO  SOV25011
004400*               DE UNIDADES POR EDIFICIO Y CODIGO ESTADO
004500*    09/08/2026 ECAS 260809 SE AGREGA LINEA DE TOTAL AL    SOV26080
004600*               REPORTE DE RECHAZOS (RECHAZOS-CONTROL)
004700*    09/08/2026 RPAZ 260810 CORRIGE CALCULO DE LONGITUD EN    SOV26081
004800*               455-PREFIERE-DIRECCION-COMPLETA (MIDE HASTA
004900*               ULTIMO CARACTER NO BLANCO, NO HASTA 1ER ESPACIO)
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01            IS TOP-OF-FORM
005500     CLASS CLASE-NUMERICA    IS '0' THRU '9'
005600     CLASS CLASE-MAYUSCULA   IS 'A' THRU 'Z'
005700     UPSI-0 ON STATUS IS UPSI-0-ON
005800            OFF STATUS IS UPSI-0-OFF.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT ENTRADA-CRUDA ASSIGN TO ENTRADA-CRUDA
006200            ORGANIZATION  IS SEQUENTIAL
006300            FILE STATUS   IS FS-CRUDA.
006400
006500     SELECT MAESTRO-PROPIEDAD ASSIGN TO MAESTRO-PROPIEDAD
006600            ORGANIZATION  IS SEQUENTIAL
006700            FILE STATUS   IS FS-MAEPRO.
006800
006900     SELECT MAESTRO-EDIFICIO ASSIGN TO MAESTRO-EDIFICIO
007000            ORGANIZATION  IS SEQUENTIAL
007100            FILE STATUS   IS FS-MAEEDI.
007200
007300     SELECT REPORTE-RECHAZOS ASSIGN TO REPORTE-RECHAZOS
007400            FILE STATUS   IS FS-RECHAZ.
007500
007600     SELECT RESUMEN-CARGA ASSIGN TO RESUMEN-CARGA
007700            FILE STATUS   IS FS-RESUMEN.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100******************************************************************
008200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008300******************************************************************
008400*   EXTRACCION CRUDA DE LA HOJA DE SUBMISION (MEZCLA P/B)
008500 FD ENTRADA-CRUDA.
008600    COPY SVRAW.
008700*   MAESTRO DE VALORES ASEGURADOS, NIVEL PROPIEDAD
008800 FD MAESTRO-PROPIEDAD.
008900    COPY SVPROP.
009000*   MAESTRO DE VALORES ASEGURADOS, NIVEL EDIFICIO
009100 FD MAESTRO-EDIFICIO.
009200    COPY SVBLDG.
009300*   REPORTE DE REGISTROS RECHAZADOS (CON RAZON DE RECHAZO)
009400 FD REPORTE-RECHAZOS.
009500 01 LINEA-RECHAZO                     PIC X(130).
009600*   RESUMEN DE CARGA POR ARCHIVO DE ORIGEN (CON QUIEBRE)
009700 FD RESUMEN-CARGA.
009800 01 LINEA-RESUMEN                     PIC X(062).
009900
010000 WORKING-STORAGE SECTION.
010100******************************************************************
010200*              SWITCHES Y CONTADORES INDEPENDIENTES              *
010300******************************************************************
010400 77 WKS-EOF-CRUDA                     PIC 9(01) COMP VALUE 0.
010500 77 WKS-SW-HAY-METADATOS              PIC 9(01) COMP VALUE 0.
010600 77 WKS-ES-AMENIDAD                   PIC 9(01) COMP VALUE 0.
010700 77 WKS-TIPO-REG-OK                   PIC 9(01) COMP VALUE 0.
010800 77 WKS-TOT-PROPIEDADES               PIC 9(07) COMP VALUE 0.
010900 77 WKS-TOT-EDIFICIOS                 PIC 9(07) COMP VALUE 0.
011000 77 WKS-TOT-RECHAZOS                  PIC 9(07) COMP VALUE 0.
011100 77 WKS-PROP-ARCHIVO                  PIC 9(07) COMP VALUE 0.
011200 77 WKS-EDIF-ARCHIVO                  PIC 9(07) COMP VALUE 0.
011300******************************************************************
011400*           RECURSOS RUTINAS DE FILE STATUS (ARCHIVOS PLANOS)    *
011500******************************************************************
011600 01 WKS-FS-STATUS.
011700    02 FS-CRUDA                       PIC 9(02) VALUE ZEROES.
011800    02 FS-MAEPRO                      PIC 9(02) VALUE ZEROES.
011900    02 FS-MAEEDI                      PIC 9(02) VALUE ZEROES.
012000    02 FS-RECHAZ                      PIC 9(02) VALUE ZEROES.
012100    02 FS-RESUMEN                     PIC 9(02) VALUE ZEROES.
012200    02 FILLER                         PIC X(10) VALUE SPACES.
012300******************************************************************
012400*              AREA DE TRABAJO - LIMPIEZA DE NUMERICOS           *
012500*    VER 250-LIMPIA-NUMERICO. LOS CAMPOS CRUDOS LLEGAN EN TEXTO  *
012600*    CON POSIBLE SIMBOLO DE MONEDA, COMAS, ESPACIOS O SIGNO      *
012700******************************************************************
012800 01 WKS-LIMPIEZA-NUMERICA.
012900    02 WKS-LN-ENTRADA                 PIC X(20) VALUE SPACES.
013000    02 WKS-LN-ENTRADA-AUX             PIC X(20) VALUE SPACES.
013100    02 WKS-LN-COMPACTO                PIC X(20) VALUE SPACES.
013200    02 WKS-LN-ENTERO                  PIC X(18) VALUE SPACES.
013300    02 WKS-LN-ENTERO-N                PIC 9(11) VALUE ZEROES.
013400    02 WKS-LN-DECIMAL-N               PIC 9(02) VALUE ZEROES.
013500    02 WKS-LN-VALOR                   PIC 9(11)V99 VALUE ZEROES.
013600    02 WKS-LN-VALOR-S                 PIC S9(11)V99 VALUE ZEROES.
013700    02 WKS-LN-INDICADOR               PIC X(01) VALUE 'N'.
013800    02 WKS-LN-SIGNO                   PIC X(01) VALUE SPACE.
013900    02 WKS-LN-I                       PIC 9(02) COMP VALUE 0.
014000    02 WKS-LN-J                       PIC 9(02) COMP VALUE 0.
014100    02 WKS-LN-PUNTO-POS               PIC 9(02) COMP VALUE 0.
014200    02 WKS-LN-LONGITUD                PIC 9(02) COMP VALUE 0.
014300    02 WKS-LN-LON-ENTERO               PIC 9(02) COMP VALUE 0.
014400    02 WKS-LN-VALIDO                  PIC 9(01) COMP VALUE 0.
014500    02 FILLER                         PIC X(01) VALUE SPACES.
014600******************************************************************
014700*       AREA DE TRABAJO - NORMALIZACION SI/NO Y AMENIDADES       *
014800******************************************************************
014900 01 WKS-NORMALIZA-SI-NO.
015000    02 WKS-SN-ENTRADA                 PIC X(06) VALUE SPACES.
015100    02 WKS-SN-RESULTADO               PIC X(03) VALUE SPACES.
015200    02 FILLER                         PIC X(01) VALUE SPACES.
015300 01 WKS-VALIDA-AMENIDAD.
015400    02 WKS-AM-ENTRADA                 PIC X(10) VALUE SPACES.
015500    02 WKS-AM-I                       PIC 9(02) COMP VALUE 0.
015600    02 FILLER                         PIC X(02) VALUE SPACES.
015700 01 WKS-COMPARA-DIRECCION.
015800    02 WKS-DIR-LON-EDIFICIO           PIC 9(02) COMP VALUE 0.
015900    02 WKS-DIR-LON-METADATO           PIC 9(02) COMP VALUE 0.
016000    02 FILLER                         PIC X(02) VALUE SPACES.
016100******************************************************************
016200*       AREA DE TRABAJO - CONTROL DE QUIEBRE Y METADATOS HOJA    *
016300******************************************************************
016400 01 WKS-CONTROL-QUIEBRE.
016500    02 WKS-ARCHIVO-ANTERIOR           PIC X(40) VALUE SPACES.
016600    02 WKS-HOJA-ANTERIOR              PIC X(30) VALUE SPACES.
016700    02 WKS-SW-PRIMER-REG              PIC 9(01) VALUE 1.
016800       88 WKS-ES-PRIMER-REG                        VALUE 1.
016900    02 FILLER                         PIC X(38) VALUE SPACES.
017000 01 WKS-METADATOS-HOJA.
017100    02 WKS-MD-DIRECCION-COMPLETA      PIC X(80) VALUE SPACES.
017200    02 WKS-MD-DIRECCION               PIC X(50) VALUE SPACES.
017300    02 WKS-MD-CIUDAD                  PIC X(30) VALUE SPACES.
017400    02 WKS-MD-ESTADO                  PIC X(04) VALUE SPACES.
017500    02 WKS-MD-ZIP                     PIC X(10) VALUE SPACES.
017600    02 FILLER                         PIC X(06) VALUE SPACES.
017700******************************************************************
017800*            LINEA DETALLE DEL REPORTE DE RECHAZOS               *
017900******************************************************************
018000 01 WKS-LINEA-RECHAZO-DET.
018100    02 WKS-REC-ARCHIVO                PIC X(40) VALUE SPACES.
018200    02 FILLER                         PIC X(02) VALUE SPACES.
018300    02 WKS-REC-HOJA                   PIC X(30) VALUE SPACES.
018400    02 FILLER                         PIC X(02) VALUE SPACES.
018500    02 WKS-REC-FILA                   PIC X(10) VALUE SPACES.
018600    02 FILLER                         PIC X(02) VALUE SPACES.
018700    02 WKS-REC-RAZON                  PIC X(30) VALUE SPACES.
018800    02 FILLER                         PIC X(14) VALUE SPACES.
018900 01 WKS-LINEA-RECHAZO-ENCABEZADO.
019000    02 FILLER                         PIC X(130) VALUE
019100       'ARCHIVO ORIGEN    HOJA    FILA    RAZON DE RECHAZO'.
019200******************************************************************
019300*            LINEA DETALLE DEL RESUMEN DE CARGA                  *
019400******************************************************************
019500 01 WKS-LINEA-RESUMEN-DET.
019600    02 WKS-RES-ARCHIVO                PIC X(40) VALUE SPACES.
019700    02 FILLER                         PIC X(02) VALUE SPACES.
019800    02 WKS-RES-PROPIEDADES            PIC ZZZ,ZZ9.
019900    02 FILLER                         PIC X(02) VALUE SPACES.
020000    02 WKS-RES-EDIFICIOS              PIC ZZZ,ZZ9.
020100    02 FILLER                         PIC X(04) VALUE SPACES.
020200 01 WKS-LINEA-RESUMEN-ENCABEZADO.
020300    02 FILLER                         PIC X(062) VALUE
020400       'ARCHIVO ORIGEN    PROPIEDADES  EDIFICIOS'.
020500******************************************************************
020600*                 MASCARA DE DESPLIEGUE DE TOTALES                *
020700******************************************************************
020800 01 WKS-MASCARA                       PIC Z,ZZZ,ZZ9 VALUE ZEROES.
020900******************************************************************
021000 PROCEDURE DIVISION.
021100******************************************************************
021200*               S E C C I O N    P R I N C I P A L
021300******************************************************************
021400 000-MAIN SECTION.
021500     PERFORM 100-ABRIR-ARCHIVOS
021600     PERFORM 200-LEE-CRUDO
021700     PERFORM 210-PROCESA-REGISTRO-CRUDO
021800             UNTIL WKS-EOF-CRUDA = 1
021900     IF NOT WKS-ES-PRIMER-REG
022000        PERFORM 500-ROMPE-CONTROL
022100     END-IF
022200     PERFORM 510-IMPRIME-GRAN-TOTAL
022300     PERFORM 496-IMPRIME-TOTAL-RECHAZOS
022400     PERFORM 900-ESTADISTICAS
022500     PERFORM 950-CIERRA-ARCHIVOS
022600     STOP RUN.
022700 000-MAIN-E. EXIT.
022800
022900 100-ABRIR-ARCHIVOS SECTION.
023000     OPEN INPUT  ENTRADA-CRUDA
023100     OPEN OUTPUT MAESTRO-PROPIEDAD MAESTRO-EDIFICIO
023200                 REPORTE-RECHAZOS RESUMEN-CARGA
023300     IF FS-CRUDA   NOT = 0 OR FS-MAEPRO  NOT = 0 OR
023400        FS-MAEEDI  NOT = 0 OR FS-RECHAZ  NOT = 0 OR
023500        FS-RESUMEN NOT = 0
023600        DISPLAY '***********************************************'
023700        DISPLAY '*    ERROR AL ABRIR ARCHIVOS DE SOVALTA1       *'
023800        DISPLAY '***********************************************'
023900        DISPLAY '* FS ENTRADA-CRUDA     : ' FS-CRUDA
024000        DISPLAY '* FS MAESTRO-PROPIEDAD : ' FS-MAEPRO
024100        DISPLAY '* FS MAESTRO-EDIFICIO  : ' FS-MAEEDI
024200        DISPLAY '* FS REPORTE-RECHAZOS  : ' FS-RECHAZ
024300        DISPLAY '* FS RESUMEN-CARGA     : ' FS-RESUMEN
024400        DISPLAY '***********************************************'
024500        MOVE  91        TO RETURN-CODE
024600        STOP RUN
024700     END-IF
024800     PERFORM 110-IMPRIME-ENCABEZADOS.
024900 100-ABRIR-ARCHIVOS-E. EXIT.
025000
025100 110-IMPRIME-ENCABEZADOS SECTION.
025200     WRITE LINEA-RECHAZO  FROM WKS-LINEA-RECHAZO-ENCABEZADO
025300     WRITE LINEA-RESUMEN  FROM WKS-LINEA-RESUMEN-ENCABEZADO.
025400 110-IMPRIME-ENCABEZADOS-E. EXIT.
025500
025600 200-LEE-CRUDO SECTION.
025700     READ ENTRADA-CRUDA
025800       AT END
025900          MOVE 1 TO WKS-EOF-CRUDA
026000     END-READ.
026100 200-LEE-CRUDO-E. EXIT.
026200
026300******************************************************************
026400*         D E S P A C H O   D E L   R E G I S T R O   C R U D O   *
026500******************************************************************
026600 210-PROCESA-REGISTRO-CRUDO SECTION.
026700     IF NOT WKS-ES-PRIMER-REG
026800        IF SVCR-ARCHIVO-ORIGEN NOT = WKS-ARCHIVO-ANTERIOR
026900           PERFORM 500-ROMPE-CONTROL
027000        END-IF
027100     END-IF
027200     MOVE SVCR-ARCHIVO-ORIGEN TO WKS-ARCHIVO-ANTERIOR
027300     MOVE 0 TO WKS-SW-PRIMER-REG
027400     IF SVCR-HOJA NOT = WKS-HOJA-ANTERIOR
027500        MOVE 0      TO WKS-SW-HAY-METADATOS
027600        MOVE SPACES TO WKS-METADATOS-HOJA
027700        MOVE SVCR-HOJA TO WKS-HOJA-ANTERIOR
027800     END-IF
027900     PERFORM 220-VALIDA-TIPO-REG
028000     IF WKS-TIPO-REG-OK = 1
028100        EVALUATE TRUE
028200           WHEN SVCR-ES-PROPIEDAD
028300              PERFORM 300-VALIDA-PROPIEDAD
028400           WHEN SVCR-ES-EDIFICIO
028500              PERFORM 400-VALIDA-EDIFICIO
028600        END-EVALUATE
028700     END-IF
028800     PERFORM 200-LEE-CRUDO.
028900 210-PROCESA-REGISTRO-CRUDO-E. EXIT.
029000
029100******************************************************************
029200*           V A L I D A C I O N   D E   E S Q U E M A            *
029300******************************************************************
029400 220-VALIDA-TIPO-REG SECTION.
029500     MOVE 1 TO WKS-TIPO-REG-OK
029600     IF NOT SVCR-ES-PROPIEDAD AND NOT SVCR-ES-EDIFICIO
029700        MOVE 0 TO WKS-TIPO-REG-OK
029800        MOVE 'TIPO-REG'              TO WKS-REC-FILA
029900        MOVE 'TIPO DE REGISTRO INVALIDO EN EL CRUDO'
030000                                     TO WKS-REC-RAZON
030100        PERFORM 495-ESCRIBE-LINEA-RECHAZO
030200     END-IF.
030300 220-VALIDA-TIPO-REG-E. EXIT.
030400
030500******************************************************************
030600*         V A L I D A C I O N   D E   P R O P I E D A D          *
030700******************************************************************
030800 300-VALIDA-PROPIEDAD SECTION.
030900     INITIALIZE REG-SOV-PROPIEDAD
031000     MOVE SVCR-ARCHIVO-ORIGEN    TO SVPR-ARCHIVO-ORIGEN
031100     MOVE SVCR-HOJA              TO SVPR-HOJA
031200     MOVE SVCR-P-TIPO-TECHO      TO SVPR-TIPO-TECHO
031300     MOVE SVCR-P-TIPO-VALUACION  TO SVPR-TIPO-VALUACION
031400
031500     MOVE SVCR-P-NUM-EDIFICIOS   TO WKS-LN-ENTRADA
031600     PERFORM 250-LIMPIA-NUMERICO
031700     MOVE WKS-LN-VALOR           TO SVPR-NUM-EDIFICIOS
031800     MOVE WKS-LN-INDICADOR       TO SVPR-NUM-EDIFICIOS-IND
031900
032000     MOVE SVCR-P-COSTO-REPOSICION TO WKS-LN-ENTRADA
032100     PERFORM 250-LIMPIA-NUMERICO
032200     MOVE WKS-LN-VALOR            TO SVPR-COSTO-REPOSICION
032300     MOVE WKS-LN-INDICADOR        TO SVPR-COSTO-REPOSICION-IND
032400
032500     MOVE SVCR-P-PROP-EXTERIOR-GLOBAL TO WKS-LN-ENTRADA
032600     PERFORM 250-LIMPIA-NUMERICO
032700     MOVE WKS-LN-VALOR       TO SVPR-PROP-EXTERIOR-GLOBAL
032800     MOVE WKS-LN-INDICADOR   TO SVPR-PROP-EXTERIOR-GLOBAL-IND
032900
033000     MOVE SVCR-P-BIENES-PERS-NEGOCIO TO WKS-LN-ENTRADA
033100     PERFORM 250-LIMPIA-NUMERICO
033200     MOVE WKS-LN-VALOR       TO SVPR-BIENES-PERS-NEGOCIO
033300     MOVE WKS-LN-INDICADOR   TO SVPR-BIENES-PERS-NEGOCIO-IND
033400
033500     MOVE SVCR-P-VALOR-TOTAL-ASEGURADO TO WKS-LN-ENTRADA
033600     PERFORM 250-LIMPIA-NUMERICO
033700     MOVE WKS-LN-VALOR       TO SVPR-VALOR-TOTAL-ASEGURADO
033800     MOVE WKS-LN-INDICADOR   TO SVPR-VALOR-TOTAL-ASEG-IND
033900
034000     MOVE SVCR-P-RESPONSAB-CIVIL TO WKS-LN-ENTRADA
034100     PERFORM 250-LIMPIA-NUMERICO
034200     MOVE WKS-LN-VALOR       TO SVPR-RESPONSAB-CIVIL-GENERAL
034300     MOVE WKS-LN-INDICADOR   TO SVPR-RESPONSAB-CIVIL-IND
034400
034500     MOVE SVCR-P-ORDENANZA-A TO WKS-LN-ENTRADA
034600     PERFORM 250-LIMPIA-NUMERICO
034700     MOVE WKS-LN-VALOR       TO SVPR-ORDENANZA-A
034800     MOVE WKS-LN-INDICADOR   TO SVPR-ORDENANZA-A-IND
034900
035000     MOVE SVCR-P-ORDENANZA-B TO WKS-LN-ENTRADA
035100     PERFORM 250-LIMPIA-NUMERICO
035200     MOVE WKS-LN-VALOR       TO SVPR-ORDENANZA-B
035300     MOVE WKS-LN-INDICADOR   TO SVPR-ORDENANZA-B-IND
035400
035500     MOVE SVCR-P-ORDENANZA-C TO WKS-LN-ENTRADA
035600     PERFORM 250-LIMPIA-NUMERICO
035700     MOVE WKS-LN-VALOR       TO SVPR-ORDENANZA-C
035800     MOVE WKS-LN-INDICADOR   TO SVPR-ORDENANZA-C-IND
035900
036000     MOVE SVCR-P-AVERIA-EQUIPO TO WKS-LN-ENTRADA
036100     PERFORM 250-LIMPIA-NUMERICO
036200     MOVE WKS-LN-VALOR       TO SVPR-AVERIA-EQUIPO
036300     MOVE WKS-LN-INDICADOR   TO SVPR-AVERIA-EQUIPO-IND
036400
036500     MOVE SVCR-P-RETORNO-DRENAJE TO WKS-LN-ENTRADA
036600     PERFORM 250-LIMPIA-NUMERICO
036700     MOVE WKS-LN-VALOR       TO SVPR-RETORNO-DRENAJE
036800     MOVE WKS-LN-INDICADOR   TO SVPR-RETORNO-DRENAJE-IND
036900
037000     MOVE SVCR-P-INGRESO-NEGOCIO TO WKS-LN-ENTRADA
037100     PERFORM 250-LIMPIA-NUMERICO
037200     MOVE WKS-LN-VALOR       TO SVPR-INGRESO-NEGOCIO
037300     MOVE WKS-LN-INDICADOR   TO SVPR-INGRESO-NEGOCIO-IND
037400
037500     MOVE SVCR-P-AUTO-CONTRATADO TO WKS-LN-ENTRADA
037600     PERFORM 250-LIMPIA-NUMERICO
037700     MOVE WKS-LN-VALOR       TO SVPR-AUTO-CONTRATADO-NO-PROPIO
037800     MOVE WKS-LN-INDICADOR   TO SVPR-AUTO-CONTRATADO-IND
037900
038000     MOVE SVCR-P-NUM-PARQUES-JUEGO TO WKS-LN-ENTRADA
038100     PERFORM 250-LIMPIA-NUMERICO
038200     MOVE WKS-LN-VALOR       TO SVPR-NUM-PARQUES-JUEGO
038300     MOVE WKS-LN-INDICADOR   TO SVPR-NUM-PARQUES-JUEGO-IND
038400
038500     MOVE SVCR-P-MILLAS-CALLES TO WKS-LN-ENTRADA
038600     PERFORM 250-LIMPIA-NUMERICO
038700     MOVE WKS-LN-VALOR       TO SVPR-MILLAS-CALLES
038800     MOVE WKS-LN-INDICADOR   TO SVPR-MILLAS-CALLES-IND
038900
039000     MOVE SVCR-P-NUM-PISCINAS TO WKS-LN-ENTRADA
039100     PERFORM 250-LIMPIA-NUMERICO
039200     MOVE WKS-LN-VALOR       TO SVPR-NUM-PISCINAS
039300     MOVE WKS-LN-INDICADOR   TO SVPR-NUM-PISCINAS-IND
039400
039500     MOVE SVCR-P-NUM-JACUZZIS TO WKS-LN-ENTRADA
039600     PERFORM 250-LIMPIA-NUMERICO
039700     MOVE WKS-LN-VALOR       TO SVPR-NUM-JACUZZIS
039800     MOVE WKS-LN-INDICADOR   TO SVPR-NUM-JACUZZIS-IND
039900
040000     MOVE SVCR-P-NUM-PISCINAS-INFANTILES TO WKS-LN-ENTRADA
040100     PERFORM 250-LIMPIA-NUMERICO
040200     MOVE WKS-LN-VALOR       TO SVPR-NUM-PISCINAS-INFANTILES
040300     MOVE WKS-LN-INDICADOR   TO SVPR-NUM-PISC-INFANT-IND
040400
040500     MOVE SVCR-P-AREA-SANITARIOS TO WKS-LN-ENTRADA
040600     PERFORM 250-LIMPIA-NUMERICO
040700     MOVE WKS-LN-VALOR       TO SVPR-AREA-SANITARIOS
040800     MOVE WKS-LN-INDICADOR   TO SVPR-AREA-SANITARIOS-IND
040900
041000     MOVE SVCR-P-AREA-CASETA TO WKS-LN-ENTRADA
041100     PERFORM 250-LIMPIA-NUMERICO
041200     MOVE WKS-LN-VALOR       TO SVPR-AREA-CASETA-VIGILANCIA
041300     MOVE WKS-LN-INDICADOR   TO SVPR-AREA-CASETA-IND
041400
041500     MOVE SVCR-P-AREA-CLUBHOUSE TO WKS-LN-ENTRADA
041600     PERFORM 250-LIMPIA-NUMERICO
041700     MOVE WKS-LN-VALOR       TO SVPR-AREA-CLUBHOUSE
041800     MOVE WKS-LN-INDICADOR   TO SVPR-AREA-CLUBHOUSE-IND
041900
042000     MOVE SVCR-P-AREA-GIMNASIO TO WKS-LN-ENTRADA
042100     PERFORM 250-LIMPIA-NUMERICO
042200     MOVE WKS-LN-VALOR       TO SVPR-AREA-GIMNASIO
042300     MOVE WKS-LN-INDICADOR   TO SVPR-AREA-GIMNASIO-IND
042400
042500     MOVE SVCR-P-NUM-CANCHAS-TENIS TO WKS-LN-ENTRADA
042600     PERFORM 250-LIMPIA-NUMERICO
042700     MOVE WKS-LN-VALOR       TO SVPR-NUM-CANCHAS-TENIS
042800     MOVE WKS-LN-INDICADOR   TO SVPR-NUM-CANCHAS-TENIS-IND
042900
043000     MOVE SVCR-P-NUM-CANCHAS-BASQUET TO WKS-LN-ENTRADA
043100     PERFORM 250-LIMPIA-NUMERICO
043200     MOVE WKS-LN-VALOR       TO SVPR-NUM-CANCHAS-BASQUET
043300     MOVE WKS-LN-INDICADOR   TO SVPR-NUM-CANCHAS-BASQ-IND
043400
043500     MOVE SVCR-P-NUM-OTRAS-CANCHAS TO WKS-LN-ENTRADA
043600     PERFORM 250-LIMPIA-NUMERICO
043700     MOVE WKS-LN-VALOR       TO SVPR-NUM-OTRAS-CANCHAS
043800     MOVE WKS-LN-INDICADOR   TO SVPR-NUM-OTRAS-CANCHAS-IND
043900
044000     MOVE SVCR-P-MILLAS-SENDEROS TO WKS-LN-ENTRADA
044100     PERFORM 250-LIMPIA-NUMERICO
044200     MOVE WKS-LN-VALOR       TO SVPR-MILLAS-SENDEROS
044300     MOVE WKS-LN-INDICADOR   TO SVPR-MILLAS-SENDEROS-IND
044400
044500     MOVE SVCR-P-NUM-LAGOS TO WKS-LN-ENTRADA
044600     PERFORM 250-LIMPIA-NUMERICO
044700     MOVE WKS-LN-VALOR       TO SVPR-NUM-LAGOS
044800     MOVE WKS-LN-INDICADOR   TO SVPR-NUM-LAGOS-IND
044900
045000     MOVE SVCR-P-NUM-MUELLES TO WKS-LN-ENTRADA
045100     PERFORM 250-LIMPIA-NUMERICO
045200     MOVE WKS-LN-VALOR       TO SVPR-NUM-MUELLES
045300     MOVE WKS-LN-INDICADOR   TO SVPR-NUM-MUELLES-IND
045400
045500     MOVE SVCR-P-NUM-PARQUES-PERROS TO WKS-LN-ENTRADA
045600     PERFORM 250-LIMPIA-NUMERICO
045700     MOVE WKS-LN-VALOR       TO SVPR-NUM-PARQUES-PERROS
045800     MOVE WKS-LN-INDICADOR   TO SVPR-NUM-PARQUES-PERR-IND
045900
046000     MOVE SVCR-P-NUM-ELEVADORES TO WKS-LN-ENTRADA
046100     PERFORM 250-LIMPIA-NUMERICO
046200     MOVE WKS-LN-VALOR       TO SVPR-NUM-ELEVADORES
046300     MOVE WKS-LN-INDICADOR   TO SVPR-NUM-ELEVADORES-IND
046400
046500     MOVE SVCR-P-AREA-EXP-COMERCIAL TO WKS-LN-ENTRADA
046600     PERFORM 250-LIMPIA-NUMERICO
046700     MOVE WKS-LN-VALOR       TO SVPR-AREA-EXPOSICION-COMERCIAL
046800     MOVE WKS-LN-INDICADOR   TO SVPR-AREA-EXP-COMERC-IND
046900
047000     PERFORM 350-GUARDA-METADATOS-HOJA
047100     PERFORM 360-ESCRIBE-PROPIEDAD.
047200 300-VALIDA-PROPIEDAD-E. EXIT.
047300
047400******************************************************************
047500*     G U A R D A   M E T A D A T O S   D E   L A   H O J A      *
047600*    LA HOJA "GENERAL" TRAE ESTOS DATOS EN SU UNICO REGISTRO DE  *
047700*    PROPIEDAD; SE USAN SOLO PARA ENRIQUECER LOS EDIFICIOS DE LA *
047800*    MISMA HOJA, NUNCA SE GRABAN EN EL MAESTRO DE PROPIEDAD      *
047900******************************************************************
048000 350-GUARDA-METADATOS-HOJA SECTION.
048100     IF SVCR-P-MD-DIRECCION-COMPLETA NOT = SPACES OR
048200        SVCR-P-MD-DIRECCION          NOT = SPACES OR
048300        SVCR-P-MD-CIUDAD             NOT = SPACES OR
048400        SVCR-P-MD-ESTADO             NOT = SPACES OR
048500        SVCR-P-MD-ZIP                NOT = SPACES
048600        MOVE SVCR-P-MD-DIRECCION-COMPLETA TO
048700             WKS-MD-DIRECCION-COMPLETA
048800        MOVE SVCR-P-MD-DIRECCION          TO WKS-MD-DIRECCION
048900        MOVE SVCR-P-MD-CIUDAD             TO WKS-MD-CIUDAD
049000        MOVE SVCR-P-MD-ESTADO             TO WKS-MD-ESTADO
049100        MOVE SVCR-P-MD-ZIP                TO WKS-MD-ZIP
049200        MOVE 1                            TO WKS-SW-HAY-METADATOS
049300     END-IF.
049400 350-GUARDA-METADATOS-HOJA-E. EXIT.
049500
049600 360-ESCRIBE-PROPIEDAD SECTION.
049700     WRITE REG-SOV-PROPIEDAD
049800     IF FS-MAEPRO NOT = 0
049900        DISPLAY 'ERROR AL GRABAR MAESTRO-PROPIEDAD, STATUS: '
050000                FS-MAEPRO
050100        MOVE  91 TO RETURN-CODE
050200        PERFORM 950-CIERRA-ARCHIVOS
050300        STOP RUN
050400     ELSE
050500        ADD 1 TO WKS-PROP-ARCHIVO WKS-TOT-PROPIEDADES
050600     END-IF.
050700 360-ESCRIBE-PROPIEDAD-E. EXIT.
050800
050900******************************************************************
051000*          V A L I D A C I O N   D E   E D I F I C I O           *
051100******************************************************************
051200 400-VALIDA-EDIFICIO SECTION.
051300     PERFORM 430-VALIDA-AMENIDAD
051400     IF WKS-ES-AMENIDAD = 1
051500        MOVE SVCR-B-INDICE-FILA  TO WKS-REC-FILA
051600        MOVE 'FILA DE AMENIDAD, NO ES UN EDIFICIO ASEGURABLE'
051700                                  TO WKS-REC-RAZON
051800        PERFORM 480-RECHAZA-EDIFICIO
051900     ELSE
052000        INITIALIZE REG-SOV-EDIFICIO
052100        MOVE SVCR-ARCHIVO-ORIGEN TO SVED-ARCHIVO-ORIGEN
052200        MOVE SVCR-HOJA           TO SVED-HOJA
052300        MOVE SVCR-B-NUM-EDIFICIO TO SVED-NUM-EDIFICIO
052400
052500        MOVE SVCR-B-INDICE-FILA  TO WKS-LN-ENTRADA
052600        PERFORM 420-VALIDA-INDICE-FILA
052700        MOVE WKS-LN-VALOR        TO SVED-INDICE-FILA
052800        MOVE WKS-LN-INDICADOR    TO SVED-INDICE-FILA-IND
052900
053000        MOVE SVCR-B-DIRECCION-COMPLETA TO SVED-DIRECCION-COMPLETA
053100        MOVE SVCR-B-DIRECCION          TO SVED-DIRECCION
053200        MOVE SVCR-B-CIUDAD             TO SVED-CIUDAD
053300        PERFORM 445-VALIDA-ESTADO
053400        MOVE SVCR-B-ZIP                TO SVED-ZIP
053500
053600        MOVE SVCR-B-LATITUD TO WKS-LN-ENTRADA
053700        PERFORM 425-LIMPIA-COORDENADA
053800        MOVE WKS-LN-VALOR-S     TO SVED-LATITUD
053900        MOVE WKS-LN-INDICADOR   TO SVED-LATITUD-IND
054000
054100        MOVE SVCR-B-LONGITUD TO WKS-LN-ENTRADA
054200        PERFORM 425-LIMPIA-COORDENADA
054300        MOVE WKS-LN-VALOR-S     TO SVED-LONGITUD
054400        MOVE WKS-LN-INDICADOR   TO SVED-LONGITUD-IND
054500
054600        MOVE SVCR-B-BETTERVIEW-ID       TO SVED-BETTERVIEW-ID
054700        MOVE SVCR-B-BETTERVIEW-NUM-EDIF TO
054800             SVED-BETTERVIEW-NUM-EDIFICIO
054900
055000        PERFORM 448-VALIDA-RANGO-UNIDADES
055100
055200        MOVE SVCR-B-COSTO-REPOSICION-TIV TO WKS-LN-ENTRADA
055300        PERFORM 250-LIMPIA-NUMERICO
055400        MOVE WKS-LN-VALOR       TO SVED-COSTO-REPOSICION-TIV
055500        MOVE WKS-LN-INDICADOR   TO SVED-COSTO-REPOSICION-IND
055600
055700        MOVE SVCR-B-NUM-UNIDADES TO WKS-LN-ENTRADA
055800        PERFORM 250-LIMPIA-NUMERICO
055900        MOVE WKS-LN-VALOR       TO SVED-NUM-UNIDADES
056000        MOVE WKS-LN-INDICADOR   TO SVED-NUM-UNIDADES-IND
056100
056200        MOVE SVCR-B-AREA-HABITABLE TO WKS-LN-ENTRADA
056300        PERFORM 250-LIMPIA-NUMERICO
056400        MOVE WKS-LN-VALOR       TO SVED-AREA-HABITABLE
056500        MOVE WKS-LN-INDICADOR   TO SVED-AREA-HABITABLE-IND
056600
056700        MOVE SVCR-B-AREA-GARAGE TO WKS-LN-ENTRADA
056800        PERFORM 250-LIMPIA-NUMERICO
056900        MOVE WKS-LN-VALOR       TO SVED-AREA-GARAGE
057000        MOVE WKS-LN-INDICADOR   TO SVED-AREA-GARAGE-IND
057100
057200        MOVE SVCR-B-AREA-COMERCIAL TO WKS-LN-ENTRADA
057300        PERFORM 250-LIMPIA-NUMERICO
057400        MOVE WKS-LN-VALOR       TO SVED-AREA-COMERCIAL
057500        MOVE WKS-LN-INDICADOR   TO SVED-AREA-COMERCIAL-IND
057600
057700        MOVE SVCR-B-CLASE-EDIFICIO    TO SVED-CLASE-EDIFICIO
057800        MOVE SVCR-B-TIPO-PARQUEO      TO SVED-TIPO-PARQUEO
057900        MOVE SVCR-B-TIPO-TECHO        TO SVED-TIPO-TECHO
058000        MOVE SVCR-B-TIPO-CONSTRUCCION TO SVED-TIPO-CONSTRUCCION
058100
058200        MOVE SVCR-B-DETECTOR-HUMO TO WKS-SN-ENTRADA
058300        PERFORM 440-NORMALIZA-SI-NO
058400        MOVE WKS-SN-RESULTADO     TO SVED-DETECTOR-HUMO
058500
058600        MOVE SVCR-B-ROCIADORES TO WKS-SN-ENTRADA
058700        PERFORM 440-NORMALIZA-SI-NO
058800        MOVE WKS-SN-RESULTADO  TO SVED-ROCIADORES
058900
059000        MOVE SVCR-B-ANIO-CONSTRUCCION TO WKS-LN-ENTRADA
059100        PERFORM 250-LIMPIA-NUMERICO
059200        MOVE WKS-LN-VALOR       TO SVED-ANIO-CONSTRUCCION
059300        MOVE WKS-LN-INDICADOR   TO SVED-ANIO-CONSTRUCCION-IND
059400
059500        MOVE SVCR-B-NUM-NIVELES TO WKS-LN-ENTRADA
059600        PERFORM 250-LIMPIA-NUMERICO
059700        MOVE WKS-LN-VALOR       TO SVED-NUM-NIVELES
059800        MOVE WKS-LN-INDICADOR   TO SVED-NUM-NIVELES-IND
059900
060000        PERFORM 450-ENRIQUECE-UBICACION
060100        PERFORM 460-ESCRIBE-EDIFICIO
060200     END-IF.
060300 400-VALIDA-EDIFICIO-E. EXIT.
060400
060500******************************************************************
060600*           V A L I D A   I N D I C E   D E   F I L A            *
060700*   NO ENTERO O NEGATIVO -> NULO                                 *
060800******************************************************************
060900 420-VALIDA-INDICE-FILA SECTION.
061000     PERFORM 250-LIMPIA-NUMERICO
061100     IF WKS-LN-PUNTO-POS > 0
061200        MOVE 'N' TO WKS-LN-INDICADOR
061300     END-IF.
061400 420-VALIDA-INDICE-FILA-E. EXIT.
061500
061600******************************************************************
061700*   V A L I D A   C O O R D E N A D A   ( L A T / L O N G )       *
061800******************************************************************
061900 425-LIMPIA-COORDENADA SECTION.
062000     MOVE SPACE TO WKS-LN-SIGNO
062100     IF WKS-LN-ENTRADA (1:1) = '-'
062200        MOVE '-'                TO WKS-LN-SIGNO
062300        MOVE WKS-LN-ENTRADA      TO WKS-LN-ENTRADA-AUX
062400        MOVE SPACES              TO WKS-LN-ENTRADA
062500        MOVE WKS-LN-ENTRADA-AUX (2:19) TO WKS-LN-ENTRADA (1:19)
062600     END-IF
062700     PERFORM 250-LIMPIA-NUMERICO
062800     MOVE WKS-LN-VALOR TO WKS-LN-VALOR-S
062900     IF WKS-LN-SIGNO = '-'
063000        COMPUTE WKS-LN-VALOR-S = WKS-LN-VALOR-S * -1
063100     END-IF.
063200 425-LIMPIA-COORDENADA-E. EXIT.
063300
063400******************************************************************
063500*       V A L I D A   A M E N I D A D   ( R E C H A Z O )        *
063600******************************************************************
063700 430-VALIDA-AMENIDAD SECTION.
063800     MOVE 0                   TO WKS-ES-AMENIDAD
063900     MOVE SVCR-B-NUM-EDIFICIO TO WKS-AM-ENTRADA
064000     PERFORM 431-COMPARA-PALABRA-AMENIDAD
064100             VARYING WKS-AM-I FROM 1 BY 1 UNTIL WKS-AM-I > 4.
064200 430-VALIDA-AMENIDAD-E. EXIT.
064300
064400 431-COMPARA-PALABRA-AMENIDAD SECTION.
064500     IF WKS-AM-ENTRADA = SVED-PALABRA-AMENIDAD (WKS-AM-I)
064600        MOVE 1 TO WKS-ES-AMENIDAD
064700     END-IF.
064800 431-COMPARA-PALABRA-AMENIDAD-E. EXIT.
064900
065000******************************************************************
065100*         N O R M A L I Z A   B A N D E R A   S I / N O          *
065200******************************************************************
065300 440-NORMALIZA-SI-NO SECTION.
065400     MOVE SPACES TO WKS-SN-RESULTADO
065500     IF WKS-SN-ENTRADA (1:1) = 'Y' OR WKS-SN-ENTRADA (1:1) = 'y'
065600        MOVE 'YES' TO WKS-SN-RESULTADO
065700     ELSE
065800        IF WKS-SN-ENTRADA (1:1) = 'N' OR
065900           WKS-SN-ENTRADA (1:1) = 'n'
066000           MOVE 'NO' TO WKS-SN-RESULTADO
066100        END-IF
066200     END-IF.
066300 440-NORMALIZA-SI-NO-E. EXIT.
066400
066500******************************************************************
066600*         V A L I D A   C O D I G O   D E   E S T A D O          *
066700*   DEBE SER DE DOS LETRAS MAYUSCULAS, SI NO -> NULO              *
066800******************************************************************
066900 445-VALIDA-ESTADO SECTION.
067000     MOVE SPACES             TO SVED-ESTADO
067100     MOVE 0                  TO WKS-LN-LONGITUD
067200     INSPECT SVCR-B-ESTADO TALLYING WKS-LN-LONGITUD
067300             FOR CHARACTERS BEFORE INITIAL SPACE
067400     IF WKS-LN-LONGITUD = 2
067500        MOVE 1 TO WKS-LN-VALIDO
067600        MOVE SVCR-B-ESTADO (1:2) TO SVED-ESTADO
067700        PERFORM 446-VALIDA-MAYUSCULAS
067800                VARYING WKS-LN-I FROM 1 BY 1 UNTIL WKS-LN-I > 2
067900        IF WKS-LN-VALIDO = 0
068000           MOVE SPACES TO SVED-ESTADO
068100        END-IF
068200     END-IF.
068300 445-VALIDA-ESTADO-E. EXIT.
068400
068500 446-VALIDA-MAYUSCULAS SECTION.
068600     IF SVED-ESTADO (WKS-LN-I:1) NOT CLASE-MAYUSCULA
068700        MOVE 0 TO WKS-LN-VALIDO
068800     END-IF.
068900 446-VALIDA-MAYUSCULAS-E. EXIT.
069000
069100******************************************************************
069200*        V A L I D A   R A N G O   D E   U N I D A D E S         *
069300*   EL TEXTO DEL RANGO ("1 THRU 20") SE CONSERVA TAL CUAL,        *
069400*   NUNCA SE SUSTITUYE POR UN CONTEO NUMERICO                    *
069500******************************************************************
069600 448-VALIDA-RANGO-UNIDADES SECTION.
069700     IF SVCR-B-UNIDADES-POR-EDIFICIO NOT = SPACES
069800        MOVE SVCR-B-UNIDADES-POR-EDIFICIO TO
069900             SVED-UNIDADES-POR-EDIFICIO
070000     END-IF.
070100 448-VALIDA-RANGO-UNIDADES-E. EXIT.
070200
070300******************************************************************
070400*   E N R I Q U E C E   U B I C A C I O N   D E S D E   L A       *
070500*             M E T A D A T A   D E   L A   H O J A              *
070600******************************************************************
070700 450-ENRIQUECE-UBICACION SECTION.
070800     IF WKS-SW-HAY-METADATOS = 1
070900        IF SVED-DIRECCION-COMPLETA = SPACES
071000           MOVE WKS-MD-DIRECCION-COMPLETA TO
071100                SVED-DIRECCION-COMPLETA
071200        ELSE
071300           IF WKS-MD-DIRECCION-COMPLETA NOT = SPACES
071400              PERFORM 455-PREFIERE-DIRECCION-COMPLETA
071500           END-IF
071600        END-IF
071700        IF SVED-DIRECCION = SPACES
071800           MOVE WKS-MD-DIRECCION TO SVED-DIRECCION
071900        END-IF
072000        IF SVED-CIUDAD = SPACES
072100           MOVE WKS-MD-CIUDAD    TO SVED-CIUDAD
072200        END-IF
072300        IF SVED-ESTADO = SPACES
072400           MOVE WKS-MD-ESTADO (1:2) TO SVED-ESTADO
072500        END-IF
072600        IF SVED-ZIP = SPACES
072700           MOVE WKS-MD-ZIP       TO SVED-ZIP
072800        END-IF
072900     END-IF.
073000 450-ENRIQUECE-UBICACION-E. EXIT.
073100
073200******************************************************************
073300*   P R E F I E R E   L A   D I R E C C I O N   M A S   C O M P L *
073400*   E T A - CONSERVA LA QUE TENGA MAS CARACTERES DE TEXTO        *
073500******************************************************************
073600 455-PREFIERE-DIRECCION-COMPLETA SECTION.
073700     MOVE 80 TO WKS-DIR-LON-EDIFICIO
073800     PERFORM 456-RECORTA-LON-EDIFICIO
073900         UNTIL WKS-DIR-LON-EDIFICIO = 0
074000            OR SVED-DIRECCION-COMPLETA (WKS-DIR-LON-EDIFICIO:1)
074100                                        NOT = SPACE
074200     MOVE 80 TO WKS-DIR-LON-METADATO
074300     PERFORM 457-RECORTA-LON-METADATO
074400         UNTIL WKS-DIR-LON-METADATO = 0
074500            OR WKS-MD-DIRECCION-COMPLETA (WKS-DIR-LON-METADATO:1)
074600                                          NOT = SPACE
074700     IF WKS-DIR-LON-METADATO > WKS-DIR-LON-EDIFICIO
074800        MOVE WKS-MD-DIRECCION-COMPLETA TO SVED-DIRECCION-COMPLETA
074900     END-IF.
075000 455-PREFIERE-DIRECCION-COMPLETA-E. EXIT.
075100
075200 456-RECORTA-LON-EDIFICIO SECTION.
075300     SUBTRACT 1 FROM WKS-DIR-LON-EDIFICIO.
075400 456-RECORTA-LON-EDIFICIO-E. EXIT.
075500
075600 457-RECORTA-LON-METADATO SECTION.
075700     SUBTRACT 1 FROM WKS-DIR-LON-METADATO.
075800 457-RECORTA-LON-METADATO-E. EXIT.
075900
076000 460-ESCRIBE-EDIFICIO SECTION.
076100     WRITE REG-SOV-EDIFICIO
076200     IF FS-MAEEDI NOT = 0
076300        DISPLAY 'ERROR AL GRABAR MAESTRO-EDIFICIO, STATUS: '
076400                FS-MAEEDI
076500        MOVE  91 TO RETURN-CODE
076600        PERFORM 950-CIERRA-ARCHIVOS
076700        STOP RUN
076800     ELSE
076900        ADD 1 TO WKS-EDIF-ARCHIVO WKS-TOT-EDIFICIOS
077000     END-IF.
077100 460-ESCRIBE-EDIFICIO-E. EXIT.
077200
077300 480-RECHAZA-EDIFICIO SECTION.
077400     PERFORM 495-ESCRIBE-LINEA-RECHAZO.
077500 480-RECHAZA-EDIFICIO-E. EXIT.
077600
077700******************************************************************
077800*   L I M P I A   C A M P O   N U M E R I C O   G E N E R I C O   *
077900*   RECIBE TEXTO EN WKS-LN-ENTRADA, QUITA $ Y COMAS,             *
078000*   VALIDA Y REGRESA EL VALOR EN WKS-LN-VALOR CON SU INDICADOR   *
078100******************************************************************
078200 250-LIMPIA-NUMERICO SECTION.
078300     MOVE ZEROES TO WKS-LN-VALOR WKS-LN-ENTERO-N
078400                     WKS-LN-DECIMAL-N
078500     MOVE 'N'    TO WKS-LN-INDICADOR
078600     MOVE 0      TO WKS-LN-J WKS-LN-PUNTO-POS WKS-LN-LON-ENTERO
078700     MOVE 1      TO WKS-LN-VALIDO
078800     MOVE SPACES TO WKS-LN-COMPACTO WKS-LN-ENTERO
078900     INSPECT WKS-LN-ENTRADA REPLACING ALL '$' BY SPACE
079000                                       ALL ',' BY SPACE
079100     PERFORM 251-COMPACTA-UN-CARACTER
079200             VARYING WKS-LN-I FROM 1 BY 1 UNTIL WKS-LN-I > 20
079300     IF WKS-LN-J = 0
079400        GO TO 250-LIMPIA-NUMERICO-E
079500     END-IF
079600     PERFORM 252-UBICA-PUNTO-DECIMAL
079700             VARYING WKS-LN-I FROM 1 BY 1 UNTIL WKS-LN-I > WKS-LN-J
079800     PERFORM 253-VALIDA-CARACTERES
079900             VARYING WKS-LN-I FROM 1 BY 1 UNTIL WKS-LN-I > WKS-LN-J
080000     IF WKS-LN-VALIDO = 0
080100        GO TO 250-LIMPIA-NUMERICO-E
080200     END-IF
080300     IF WKS-LN-PUNTO-POS > 0
080400        MOVE WKS-LN-PUNTO-POS TO WKS-LN-LON-ENTERO
080500        SUBTRACT 1 FROM WKS-LN-LON-ENTERO
080600     ELSE
080700        MOVE WKS-LN-J         TO WKS-LN-LON-ENTERO
080800     END-IF
080900     IF WKS-LN-LON-ENTERO > 11
081000        MOVE 0 TO WKS-LN-VALIDO
081100        GO TO 250-LIMPIA-NUMERICO-E
081200     END-IF
081300     IF WKS-LN-LON-ENTERO > 0
081400        MOVE WKS-LN-COMPACTO (1:WKS-LN-LON-ENTERO) TO
081500             WKS-LN-ENTERO-N
081600                 (12 - WKS-LN-LON-ENTERO:WKS-LN-LON-ENTERO)
081700     END-IF
081800     IF WKS-LN-PUNTO-POS > 0
081900        IF WKS-LN-J - WKS-LN-PUNTO-POS >= 2
082000           MOVE WKS-LN-COMPACTO (WKS-LN-PUNTO-POS + 1:1) TO
082100                WKS-LN-DECIMAL-N (1:1)
082200           MOVE WKS-LN-COMPACTO (WKS-LN-PUNTO-POS + 2:1) TO
082300                WKS-LN-DECIMAL-N (2:1)
082400        ELSE
082500           IF WKS-LN-J - WKS-LN-PUNTO-POS = 1
082600              MOVE WKS-LN-COMPACTO (WKS-LN-PUNTO-POS + 1:1) TO
082700                   WKS-LN-DECIMAL-N (1:1)
082800           END-IF
082900        END-IF
083000     END-IF
083100     COMPUTE WKS-LN-VALOR = WKS-LN-ENTERO-N +
083200                             (WKS-LN-DECIMAL-N / 100)
083300     MOVE 'S' TO WKS-LN-INDICADOR.
083400 250-LIMPIA-NUMERICO-E. EXIT.
083500
083600 251-COMPACTA-UN-CARACTER SECTION.
083700     IF WKS-LN-ENTRADA (WKS-LN-I:1) NOT = SPACE
083800        ADD 1 TO WKS-LN-J
083900        MOVE WKS-LN-ENTRADA (WKS-LN-I:1) TO
084000             WKS-LN-COMPACTO (WKS-LN-J:1)
084100     END-IF.
084200 251-COMPACTA-UN-CARACTER-E. EXIT.
084300
084400 252-UBICA-PUNTO-DECIMAL SECTION.
084500     IF WKS-LN-COMPACTO (WKS-LN-I:1) = '.'
084600        IF WKS-LN-PUNTO-POS = 0
084700           MOVE WKS-LN-I TO WKS-LN-PUNTO-POS
084800        ELSE
084900           MOVE 0 TO WKS-LN-VALIDO
085000        END-IF
085100     END-IF.
085200 252-UBICA-PUNTO-DECIMAL-E. EXIT.
085300
085400 253-VALIDA-CARACTERES SECTION.
085500     IF WKS-LN-COMPACTO (WKS-LN-I:1) IS CLASE-NUMERICA
085600        CONTINUE
085700     ELSE
085800        IF WKS-LN-COMPACTO (WKS-LN-I:1) = '.'
085900           CONTINUE
086000        ELSE
086100           MOVE 0 TO WKS-LN-VALIDO
086200        END-IF
086300     END-IF.
086400 253-VALIDA-CARACTERES-E. EXIT.
086500
086600******************************************************************
086700*        E S C R I B E   L I N E A   D E   R E C H A Z O         *
086800******************************************************************
086900 495-ESCRIBE-LINEA-RECHAZO SECTION.
087000     MOVE SVCR-ARCHIVO-ORIGEN TO WKS-REC-ARCHIVO
087100     MOVE SVCR-HOJA           TO WKS-REC-HOJA
087200     WRITE LINEA-RECHAZO FROM WKS-LINEA-RECHAZO-DET
087300     IF FS-RECHAZ = 0
087400        ADD 1 TO WKS-TOT-RECHAZOS
087500     ELSE
087600        DISPLAY 'ERROR AL GRABAR REPORTE-RECHAZOS, STATUS: '
087700                FS-RECHAZ
087800     END-IF
087900     IF UPSI-0-ON
088000        DISPLAY 'RECHAZO: ' WKS-REC-ARCHIVO ' / ' WKS-REC-HOJA
088100                ' / ' WKS-REC-RAZON
088200     END-IF.
088300 495-ESCRIBE-LINEA-RECHAZO-E. EXIT.
088400
088500 496-IMPRIME-TOTAL-RECHAZOS SECTION.
088600     MOVE 'TOTAL'              TO WKS-REC-ARCHIVO
088700     MOVE SPACES               TO WKS-REC-HOJA WKS-REC-FILA
088800     MOVE WKS-TOT-RECHAZOS     TO WKS-MASCARA
088900     MOVE WKS-MASCARA          TO WKS-REC-RAZON
089000     WRITE LINEA-RECHAZO FROM WKS-LINEA-RECHAZO-DET.
089100 496-IMPRIME-TOTAL-RECHAZOS-E. EXIT.
089200
089300******************************************************************
089400*   Q U I E B R E   D E   C O N T R O L   P O R   A R C H I V O   *
089500*                       D E   O R I G E N                        *
089600******************************************************************
089700 500-ROMPE-CONTROL SECTION.
089800     MOVE WKS-ARCHIVO-ANTERIOR TO WKS-RES-ARCHIVO
089900     MOVE WKS-PROP-ARCHIVO     TO WKS-RES-PROPIEDADES
090000     MOVE WKS-EDIF-ARCHIVO     TO WKS-RES-EDIFICIOS
090100     WRITE LINEA-RESUMEN FROM WKS-LINEA-RESUMEN-DET
090200     MOVE 0 TO WKS-PROP-ARCHIVO WKS-EDIF-ARCHIVO.
090300 500-ROMPE-CONTROL-E. EXIT.
090400
090500 510-IMPRIME-GRAN-TOTAL SECTION.
090600     MOVE 'TOTAL'              TO WKS-RES-ARCHIVO
090700     MOVE WKS-TOT-PROPIEDADES  TO WKS-RES-PROPIEDADES
090800     MOVE WKS-TOT-EDIFICIOS    TO WKS-RES-EDIFICIOS
090900     WRITE LINEA-RESUMEN FROM WKS-LINEA-RESUMEN-DET.
091000 510-IMPRIME-GRAN-TOTAL-E. EXIT.
091100
091200******************************************************************
091300*                     E S T A D I S T I C A S                    *
091400******************************************************************
091500 900-ESTADISTICAS SECTION.
091600     DISPLAY '******************************************'
091700     MOVE    WKS-TOT-PROPIEDADES  TO  WKS-MASCARA
091800     DISPLAY 'TOTAL PROPIEDADES CARGADAS   : ' WKS-MASCARA
091900     MOVE    WKS-TOT-EDIFICIOS    TO  WKS-MASCARA
092000     DISPLAY 'TOTAL EDIFICIOS CARGADOS     : ' WKS-MASCARA
092100     MOVE    WKS-TOT-RECHAZOS     TO  WKS-MASCARA
092200     DISPLAY 'TOTAL REGISTROS RECHAZADOS   : ' WKS-MASCARA
092300     DISPLAY '******************************************'.
092400 900-ESTADISTICAS-E. EXIT.
092500
092600 950-CIERRA-ARCHIVOS SECTION.
092700     CLOSE ENTRADA-CRUDA      MAESTRO-PROPIEDAD
092800           MAESTRO-EDIFICIO   REPORTE-RECHAZOS
092900           RESUMEN-CARGA.
093000 950-CIERRA-ARCHIVOS-E. EXIT.
093100