000100******************************************************************
000200*    SVBLDG.CPY                                                  *
000300*    MAESTRO DE VALORES ASEGURADOS (SOV) - NIVEL EDIFICIO        *
000400*    CERO O MAS REGISTROS POR HOJA (UN EDIFICIO ASEGURABLE)      *
000500******************************************************************
000600*    FECHA       : 14/03/1989                                    *
000700*    PROGRAMADOR : E. CASTILLO (ECAS)                            *
000800*    APLICACION  : SEGUROS - VALORES ASEGURADOS (SOV)            *
000900*    BPM/RATIONAL: 241530                                        *
001000*    DESCRIPCION : LAYOUT DEL MAESTRO DE EDIFICIOS. LOS CAMPOS   *
001100*                : DE UBICACION (87-258) SE ENRIQUECEN DESDE EL  *
001200*                : REGISTRO DE PROPIEDAD DE LA MISMA HOJA CUANDO *
001300*                : LLEGAN NULOS (VER SOVALTA1, 450-ENRIQUECE).   *
001400*                : LOS CAMPOS NUMERICOS LLEVAN BYTE INDICADOR    *
001500*                : CONTIGUO 'S'/'N' IGUAL QUE EN SVPROP.CPY      *
001600******************************************************************
001700*    BITACORA DE CAMBIOS                                         *
001800*    14/03/1989 ECAS 890314 CREACION INICIAL DEL LAYOUT          SOV89031
001900*    02/09/1991 MLOP 910902 SE AGREGA CLASE Y TIPO DE PARQUEO    SOV91090
002000*    30/11/1998 ECAS 981130 AJUSTE DE SIGLO (AXO 2000) - LLAVES  SOV98Y2K
002100*               DE FECHA REVISADAS, SIN CAMBIO DE LAYOUT
002200*    05/06/2003 RPAZ 030605 SE AGREGAN LATITUD Y LONGITUD        SOV03060
002300*    04/03/2024 JSAL 241530 SE AGREGAN CAMPOS DE EDIFICIO SOV    SOV24153
002400*    19/11/2024 RPAZ 242217 SE AGREGA FILLER DE RELLENO FINAL    SOV24221
002500*    02/02/2025 JSAL 250118 REDEFINES DE UBICACION Y LLAVE       SOV25011
002600*    12/08/2026 ECAS 260812 CORRIGE NIVELES DEL INDICADOR NULO   SOV26081
002700*               (PASA DE SUBORDINADO A HERMANO DEL CAMPO NUM.)
002800******************************************************************
002900 01  REG-SOV-EDIFICIO.
003000     02  SVED-ARCHIVO-ORIGEN              PIC X(40).
003100     02  SVED-HOJA                        PIC X(30).
003200     02  SVED-INDICE-FILA                 PIC 9(05).
003300     02  SVED-INDICE-FILA-IND PIC X(01).
003400         88  SVED-INDICE-FILA-NULO VALUE 'N'.
003500     02  SVED-NUM-EDIFICIO                PIC X(10).
003600     02  SVED-DIRECCION-COMPLETA          PIC X(80).
003700     02  SVED-DIRECCION                   PIC X(50).
003800     02  SVED-CIUDAD                      PIC X(30).
003900     02  SVED-ESTADO                      PIC X(02).
004000     02  SVED-ZIP                         PIC X(10).
004100     02  SVED-LATITUD                     PIC S9(03)V9(06).
004200     02  SVED-LATITUD-IND PIC X(01).
004300         88  SVED-LATITUD-NULO VALUE 'N'.
004400     02  SVED-LONGITUD                    PIC S9(03)V9(06).
004500     02  SVED-LONGITUD-IND PIC X(01).
004600         88  SVED-LONGITUD-NULO VALUE 'N'.
004700     02  SVED-BETTERVIEW-ID               PIC X(20).
004800     02  SVED-BETTERVIEW-NUM-EDIFICIO     PIC X(10).
004900     02  SVED-UNIDADES-POR-EDIFICIO       PIC X(20).
005000     02  SVED-COSTO-REPOSICION-TIV        PIC 9(11)V99.
005100     02  SVED-COSTO-REPOSICION-IND PIC X(01).
005200         88  SVED-COSTO-REPOSICION-NULO VALUE 'N'.
005300     02  SVED-NUM-UNIDADES                PIC 9(05).
005400     02  SVED-NUM-UNIDADES-IND PIC X(01).
005500         88  SVED-NUM-UNIDADES-NULO VALUE 'N'.
005600     02  SVED-AREA-HABITABLE              PIC 9(07).
005700     02  SVED-AREA-HABITABLE-IND PIC X(01).
005800         88  SVED-AREA-HABITABLE-NULO VALUE 'N'.
005900     02  SVED-AREA-GARAGE                 PIC 9(07).
006000     02  SVED-AREA-GARAGE-IND PIC X(01).
006100         88  SVED-AREA-GARAGE-NULO VALUE 'N'.
006200     02  SVED-AREA-COMERCIAL              PIC 9(07).
006300     02  SVED-AREA-COMERCIAL-IND PIC X(01).
006400         88  SVED-AREA-COMERCIAL-NULO VALUE 'N'.
006500     02  SVED-CLASE-EDIFICIO              PIC X(20).
006600     02  SVED-TIPO-PARQUEO                PIC X(20).
006700     02  SVED-TIPO-TECHO                  PIC X(20).
006800     02  SVED-DETECTOR-HUMO               PIC X(03).
006900     02  SVED-ROCIADORES                  PIC X(03).
007000     02  SVED-ANIO-CONSTRUCCION           PIC 9(04).
007100     02  SVED-ANIO-CONSTRUCCION-IND PIC X(01).
007200         88  SVED-ANIO-CONSTRUCCION-NULO VALUE 'N'.
007300     02  SVED-NUM-NIVELES                 PIC 9(03).
007400     02  SVED-NUM-NIVELES-IND PIC X(01).
007500         88  SVED-NUM-NIVELES-NULO VALUE 'N'.
007600     02  SVED-TIPO-CONSTRUCCION           PIC X(20).
007700     02  FILLER                           PIC X(13).
007800******************************************************************
007900*    TABLA DE PALABRAS DE AMENIDAD (NO SON EDIFICIOS)            *
008000*    VER SOVALTA1, 430-VALIDA-AMENIDAD                           *
008100******************************************************************
008200 01  TABLA-PALABRAS-AMENIDAD.
008300     02  FILLER                  PIC X(10) VALUE 'MAILBOX   '.
008400     02  FILLER                  PIC X(10) VALUE 'SIGN      '.
008500     02  FILLER                  PIC X(10) VALUE 'MONUMENT  '.
008600     02  FILLER                  PIC X(10) VALUE 'LIGHTING  '.
008700 01  F-PALABRAS-AMENIDAD REDEFINES TABLA-PALABRAS-AMENIDAD.
008800     02  SVED-PALABRA-AMENIDAD   PIC X(10) OCCURS 4 TIMES.
008900******************************************************************
009000*    REDEFINES 1 - VISTA DE UBICACION (PARA EL MERGE U2)         *
009100******************************************************************
009200 01  SVED-VISTA-UBICACION REDEFINES REG-SOV-EDIFICIO.
009300     02  FILLER                           PIC X(86).
009400     02  SVED-VU-DIRECCION-COMPLETA       PIC X(80).
009500     02  SVED-VU-DIRECCION                PIC X(50).
009600     02  SVED-VU-CIUDAD                   PIC X(30).
009700     02  SVED-VU-ESTADO                   PIC X(02).
009800     02  SVED-VU-ZIP                      PIC X(10).
009900     02  FILLER                           PIC X(222).
010000******************************************************************
010100*    REDEFINES 2 - VISTA DE LLAVE CORTA                          *
010200******************************************************************
010300 01  SVED-LLAVE-CORTA REDEFINES REG-SOV-EDIFICIO.
010400     02  SVED-LC-ARCHIVO                  PIC X(40).
010500     02  SVED-LC-HOJA                     PIC X(30).
010600     02  SVED-LC-NUM-EDIFICIO             PIC X(10).
010700     02  FILLER                           PIC X(394).
010800******************************************************************
010900*    REDEFINES 3 - VISTA DE COORDENADAS (PARA RUTINAS DE GEO)    *
011000******************************************************************
011100 01  SVED-VISTA-COORDENADAS REDEFINES REG-SOV-EDIFICIO.
011200     02  FILLER                           PIC X(258).
011300     02  SVED-VC-LATITUD                  PIC S9(03)V9(06).
011400     02  SVED-VC-LATITUD-IND              PIC X(01).
011500     02  SVED-VC-LONGITUD                 PIC S9(03)V9(06).
011600     02  SVED-VC-LONGITUD-IND             PIC X(01).
011700     02  FILLER                           PIC X(202).
