000100******************************************************************        
000200* FECHA       : 02/02/2025                                       *        
000300* PROGRAMADOR : JULIA SALAS (JSAL)                                        
000400* APLICACION  : SEGUROS - VALORES ASEGURADOS (SOV)                        
000500* PROGRAMA    : SOVEVAL1                                                  
000600* TIPO        : BATCH                                                     
000700* DESCRIPCION : COMPARA LOS MAESTROS DE VALORES ASEGURADOS (SOV)          
000800*             : PRODUCIDOS POR UNA CORRIDA CONTRA LOS MAESTROS            
000900*             : DE REFERENCIA (ESPERADOS), CAMPO POR CAMPO, Y             
001000*             : CALCULA EXACTITUD Y COBERTURA POR CONJUNTO                
001100* ARCHIVOS    : PROPIEDAD-ESPERADA=E, PROPIEDAD-PREDICHA=E,               
001200*             : EDIFICIO-ESPERADO=E, EDIFICIO-PREDICHO=E,                 
001300*             : REPORTE-EVALUACION=A                                      
001400* ACCION (ES) : L=LEE, A=ALINEA, C=COMPARA, E=EVALUA, R=REPORTA           
001500* INSTALADO   : 02/02/2025                                                
001600* BPM/RATIONAL: 250118                                                    
001700* NOMBRE      : EVALUACION DE EXACTITUD DE CARGA SOV                      
001800* DESCRIPCION : PROCESO BATCH DE EVALUACION DE EXACTITUD                  
001900******************************************************************        
002000 ID DIVISION.                                                             
002100 PROGRAM-ID.    SOVEVAL1.                                                 
002200 AUTHOR.        J. SALAS.                                                 
002300 INSTALLATION.  SEGUROS - VALORES ASEGURADOS.                             
002400 DATE-WRITTEN.  02/02/2025.                                               
002500 DATE-COMPILED.                                                           
002600 SECURITY.      CONFIDENCIAL - USO INTERNO.                               
002700******************************************************************        
002800*    BITACORA DE CAMBIOS                                         *        
002900******************************************************************        
003000*    02/02/2025 JSAL 250118 CREACION INICIAL DEL PROGRAMA DE      SOV25011
003100*               EVALUACION DE EXACTITUD Y COBERTURA DE LA CARGA           
003200*    02/02/2025 JSAL 250119 SE AGREGA DETALLE DE DISCREPANCIAS    SOV25011
003300*               POR CAMPO AL REPORTE DE EVALUACION                        
003400*    16/02/2025 RPAZ 250204 SE AJUSTA EPSILON DE COMPARACION      SOV25020
003500*               NUMERICA PARA EVITAR DIVISION ENTRE CERO                  
003600*    09/08/2026 ECAS 260809 SE AGREGA ROLLUP GENERAL (OVERALL)    SOV26080
003700*               PONDERADO POR CAMPO ENTRE PROPIEDAD Y EDIFICIO            
003800*    09/08/2026 RPAZ 260811 CORRIGE CALCULO DE LONGITUD EN                
003900*               725-PREPARA-TEXTO (MIDE HASTA ULTIMO CARACTER             
004000*               NO BLANCO, NO HASTA 1ER ESPACIO) ANTES DE                 
004100*               COMPARAR SIMILITUD DE TEXTO                               
004200*    09/08/2026 ECAS 260812 SE ACOTAN ACUMULADORES DE CAMPOS Y            
004300*               SIMILITUD AL ANCHO DEFINIDO PARA EL RESULTADO             
004400******************************************************************        
004500 ENVIRONMENT DIVISION.                                                    
004600 CONFIGURATION SECTION.                                                   
004700 SPECIAL-NAMES.                                                           
004800     C01            IS TOP-OF-FORM                                        
004900     CLASS CLASE-NUMERICA    IS '0' THRU '9'                              
005000     CLASS CLASE-MAYUSCULA   IS 'A' THRU 'Z'                              
005100     UPSI-0 ON STATUS IS UPSI-0-ON                                        
005200            OFF STATUS IS UPSI-0-OFF.                                     
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500     SELECT PROPIEDAD-ESPERADA ASSIGN TO PROPIEDAD-ESPERADA               
005600            ORGANIZATION  IS SEQUENTIAL                                   
005700            FILE STATUS   IS FS-PROP-ESP.                                 
005800                                                                          
005900     SELECT PROPIEDAD-PREDICHA ASSIGN TO PROPIEDAD-PREDICHA               
006000            ORGANIZATION  IS SEQUENTIAL                                   
006100            FILE STATUS   IS FS-PROP-PRE.                                 
006200                                                                          
006300     SELECT EDIFICIO-ESPERADO ASSIGN TO EDIFICIO-ESPERADO                 
006400            ORGANIZATION  IS SEQUENTIAL                                   
006500            FILE STATUS   IS FS-EDIF-ESP.                                 
006600                                                                          
006700     SELECT EDIFICIO-PREDICHO ASSIGN TO EDIFICIO-PREDICHO                 
006800            ORGANIZATION  IS SEQUENTIAL                                   
006900            FILE STATUS   IS FS-EDIF-PRE.                                 
007000                                                                          
007100     SELECT REPORTE-EVALUACION ASSIGN TO REPORTE-EVALUACION               
007200            FILE STATUS   IS FS-REPORTE.                                  
007300                                                                          
007400 DATA DIVISION.                                                           
007500 FILE SECTION.                                                            
007600******************************************************************        
007700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS                      
007800******************************************************************        
007900*   MAESTRO DE PROPIEDAD ESPERADO (VERDAD DE REFERENCIA)                  
008000 FD PROPIEDAD-ESPERADA.                                                   
008100    COPY SVPROP REPLACING                                                 
008200         ==REG-SOV-PROPIEDAD== BY ==REG-ESP-PROPIEDAD==                   
008300         ==SVPR-MONTOS-EDITADOS== BY ==SVPE-MONTOS-EDIT==                 
008400         ==SVPR-LLAVE-CORTA== BY ==SVPE-LLAVE-CORTA==.                    
008500*   MAESTRO DE PROPIEDAD PREDICHO (SALIDA DE LA CORRIDA A EVALUAR)        
008600 FD PROPIEDAD-PREDICHA.                                                   
008700    COPY SVPROP REPLACING                                                 
008800         ==REG-SOV-PROPIEDAD== BY ==REG-PRE-PROPIEDAD==                   
008900         ==SVPR-MONTOS-EDITADOS== BY ==SVPP-MONTOS-EDIT==                 
009000         ==SVPR-LLAVE-CORTA== BY ==SVPP-LLAVE-CORTA==.                    
009100*   MAESTRO DE EDIFICIO ESPERADO (VERDAD DE REFERENCIA)                   
009200 FD EDIFICIO-ESPERADO.                                                    
009300    COPY SVBLDG REPLACING                                                 
009400         ==REG-SOV-EDIFICIO== BY ==REG-ESE-EDIFICIO==                     
009500         ==TABLA-PALABRAS-AMENIDAD== BY ==TABLA-AMEN-ESE==                
009600         ==F-PALABRAS-AMENIDAD== BY ==F-AMEN-ESE==                        
009700         ==SVED-VISTA-UBICACION== BY ==SVEE-VISTA-UBIC==                  
009800         ==SVED-LLAVE-CORTA== BY ==SVEE-LLAVE-CORTA==                     
009900         ==SVED-VISTA-COORDENADAS== BY ==SVEE-VISTA-COORD==.              
010000*   MAESTRO DE EDIFICIO PREDICHO (SALIDA DE LA CORRIDA A EVALUAR)         
010100 FD EDIFICIO-PREDICHO.                                                    
010200    COPY SVBLDG REPLACING                                                 
010300         ==REG-SOV-EDIFICIO== BY ==REG-EPR-EDIFICIO==                     
010400         ==TABLA-PALABRAS-AMENIDAD== BY ==TABLA-AMEN-EPR==                
010500         ==F-PALABRAS-AMENIDAD== BY ==F-AMEN-EPR==                        
010600         ==SVED-VISTA-UBICACION== BY ==SVEP-VISTA-UBIC==                  
010700         ==SVED-LLAVE-CORTA== BY ==SVEP-LLAVE-CORTA==                     
010800         ==SVED-VISTA-COORDENADAS== BY ==SVEP-VISTA-COORD==.              
010900*   REPORTE DE EVALUACION (EXACTITUD, COBERTURA Y DETALLE)                
011000 FD REPORTE-EVALUACION.                                                   
011100 01 LINEA-EVALUACION                 PIC X(132).                          
011200                                                                          
011300 WORKING-STORAGE SECTION.                                                 
011400******************************************************************        
011500*              SWITCHES Y CONTADORES INDEPENDIENTES                       
011600******************************************************************        
011700 77 WKS-EOF-PROP-ESP                 PIC 9(01) COMP VALUE 0.              
011800 77 WKS-EOF-PROP-PRE                 PIC 9(01) COMP VALUE 0.              
011900 77 WKS-EOF-EDIF-ESP                 PIC 9(01) COMP VALUE 0.              
012000 77 WKS-EOF-EDIF-PRE                 PIC 9(01) COMP VALUE 0.              
012100 77 WKS-HAY-ESP                      PIC 9(01) COMP VALUE 0.              
012200 77 WKS-CAMPO-IDX                    PIC 9(02) COMP VALUE 0.              
012300 77 WKS-REG-ESP-PROP                 PIC 9(07) COMP VALUE 0.              
012400 77 WKS-REG-PRE-PROP                 PIC 9(07) COMP VALUE 0.              
012500 77 WKS-REG-ESP-EDIF                 PIC 9(07) COMP VALUE 0.              
012600 77 WKS-REG-PRE-EDIF                 PIC 9(07) COMP VALUE 0.              
012700 77 WKS-DET-REGISTRO-ACT             PIC 9(07) COMP VALUE 0.              
012800******************************************************************        
012900*           RECURSOS RUTINAS DE FILE STATUS (ARCHIVOS PLANOS)             
013000******************************************************************        
013100 01 WKS-FS-STATUS-EVAL.                                                   
013200    02 FS-PROP-ESP                   PIC 9(02) VALUE ZEROES.              
013300    02 FS-PROP-PRE                   PIC 9(02) VALUE ZEROES.              
013400    02 FS-EDIF-ESP                   PIC 9(02) VALUE ZEROES.              
013500    02 FS-EDIF-PRE                   PIC 9(02) VALUE ZEROES.              
013600    02 FS-REPORTE                    PIC 9(02) VALUE ZEROES.              
013700    02 FILLER                        PIC X(10) VALUE SPACES.              
013800******************************************************************        
013900*            AREA DE ACUMULACION POR CONJUNTO (PROPIEDAD)                 
014000******************************************************************        
014100 01 WKS-ACUM-PROPIEDAD.                                                   
014200    02 WKS-AP-CAMPOS                 PIC 9(07) COMP VALUE 0.              
014300    02 WKS-AP-LLENOS                 PIC 9(07) COMP VALUE 0.              
014400    02 WKS-AP-SIMILITUD              PIC 9(07)V9(04) COMP VALUE 0.        
014500    02 FILLER                        PIC X(04) VALUE SPACES.              
014600******************************************************************        
014700*            AREA DE ACUMULACION POR CONJUNTO (EDIFICIO)                  
014800******************************************************************        
014900 01 WKS-ACUM-EDIFICIO.                                                    
015000    02 WKS-AE-CAMPOS                 PIC 9(07) COMP VALUE 0.              
015100    02 WKS-AE-LLENOS                 PIC 9(07) COMP VALUE 0.              
015200    02 WKS-AE-SIMILITUD              PIC 9(07)V9(04) COMP VALUE 0.        
015300    02 FILLER                        PIC X(04) VALUE SPACES.              
015400******************************************************************        
015500*                 RESULTADOS DE EXACTITUD Y COBERTURA                     
015600******************************************************************        
015700 01 WKS-RESULTADO-PROPIEDAD.                                              
015800    02 WKS-RP-EXACTITUD              PIC 9(01)V9(03) VALUE 0.             
015900    02 WKS-RP-COBERTURA              PIC 9(01)V9(03) VALUE 0.             
016000    02 FILLER                        PIC X(04) VALUE SPACES.              
016100 01 WKS-RESULTADO-EDIFICIO.                                               
016200    02 WKS-RE-EXACTITUD              PIC 9(01)V9(03) VALUE 0.             
016300    02 WKS-RE-COBERTURA              PIC 9(01)V9(03) VALUE 0.             
016400    02 FILLER                        PIC X(04) VALUE SPACES.              
016500 01 WKS-RESULTADO-GENERAL.                                                
016600    02 WKS-RG-CAMPOS                 PIC 9(07) COMP VALUE 0.              
016700    02 WKS-RG-LLENOS                 PIC 9(07) COMP VALUE 0.              
016800    02 WKS-RG-SIMILITUD              PIC 9(07)V9(04) COMP VALUE 0.        
016900    02 WKS-RG-EXACTITUD              PIC 9(01)V9(03) VALUE 0.             
017000    02 WKS-RG-COBERTURA              PIC 9(01)V9(03) VALUE 0.             
017100    02 FILLER                        PIC X(04) VALUE SPACES.              
017200******************************************************************        
017300*        AREA GENERICA DE COMPARACION DE UN CAMPO CANONICO                
017400*    VER 320-EXTRAE-CAMPO-PROPIEDAD / 420-EXTRAE-CAMPO-EDIFICIO           
017500******************************************************************        
017600 01 WKS-COMPARA-CAMPO.                                                    
017700    02 WKS-CMP-CLASE                 PIC X(01) VALUE SPACE.               
017800       88 WKS-CMP-ES-NUMERICO               VALUE 'N'.                    
017900       88 WKS-CMP-ES-TEXTO                  VALUE 'X'.                    
018000    02 WKS-CMP-NOMBRE                PIC X(30) VALUE SPACES.              
018100    02 WKS-CMP-NUM-ESP               PIC S9(11)V9(06) VALUE 0.            
018200    02 WKS-CMP-NUM-PRE               PIC S9(11)V9(06) VALUE 0.            
018300    02 WKS-CMP-NUL-ESP               PIC X(01) VALUE 'S'.                 
018400       88 WKS-CMP-NULO-ESP                  VALUE 'N'.                    
018500    02 WKS-CMP-NUL-PRE               PIC X(01) VALUE 'S'.                 
018600       88 WKS-CMP-NULO-PRE                  VALUE 'N'.                    
018700    02 WKS-CMP-TXT-ESP               PIC X(80) VALUE SPACES.              
018800    02 WKS-CMP-TXT-PRE               PIC X(80) VALUE SPACES.              
018900    02 WKS-CMP-SIMILITUD             PIC 9(01)V9(06) VALUE 0.             
019000    02 FILLER                        PIC X(06) VALUE SPACES.              
019100******************************************************************        
019200*             AREA DE TRABAJO - SIMILITUD NUMERICA                        
019300*    VER 710-SIMILITUD-NUMERICA. EPSILON 0.000001 EVITA DIVISION          
019400*    ENTRE CERO CUANDO EL VALOR ESPERADO ES CERO (RPAZ 250204)            
019500******************************************************************        
019600 01 WKS-SIMILITUD-NUMERICA.                                               
019700    02 WKS-SC-ABS-DIF                PIC 9(11)V9(06) VALUE 0.             
019800    02 WKS-SC-ABS-A                  PIC 9(11)V9(06) VALUE 0.             
019900    02 WKS-SC-DENOMINADOR            PIC 9(11)V9(06) VALUE 0.             
020000    02 WKS-SC-COCIENTE               PIC 9(07)V9(06) VALUE 0.             
020100    02 FILLER                        PIC X(04) VALUE SPACES.              
020200******************************************************************        
020300*             AREA DE TRABAJO - SIMILITUD DE TEXTO                        
020400*    VER 720-SIMILITUD-TEXTO. COMPARACION POR POSICION DE                 
020500*    CARACTER SOBRE TEXTO RECORTADO (TRIM) Y EN MINUSCULAS                
020600******************************************************************        
020700 01 WKS-SIMILITUD-TEXTO.                                                  
020800    02 WKS-TC-LON-ESP                PIC 9(02) COMP VALUE 0.              
020900    02 WKS-TC-LON-PRE                PIC 9(02) COMP VALUE 0.              
021000    02 WKS-TC-LON-MIN                PIC 9(02) COMP VALUE 0.              
021100    02 WKS-TC-LON-MAX                PIC 9(02) COMP VALUE 0.              
021200    02 WKS-TC-IGUALES                PIC 9(02) COMP VALUE 0.              
021300    02 WKS-TC-I                      PIC 9(02) COMP VALUE 0.              
021400    02 FILLER                        PIC X(02) VALUE SPACES.              
021500******************************************************************        
021600*          AREA DE TRABAJO - RENGLON DE DETALLE (TEXTO)                   
021700******************************************************************        
021800 01 WKS-DET-VALORES.                                                      
021900    02 WKS-DET-DATASET-ACT           PIC X(10) VALUE SPACES.              
022000    02 WKS-DET-ESP-TXT               PIC X(30) VALUE SPACES.              
022100    02 WKS-DET-PRE-TXT               PIC X(30) VALUE SPACES.              
022200    02 WKS-DET-NUM-EDIT              PIC -(10)9.999999.                   
022300    02 FILLER                        PIC X(04) VALUE SPACES.              
022400******************************************************************        
022500*                ENCABEZADO DEL REPORTE DE EVALUACION                     
022600******************************************************************        
022700 01 WKS-LINEA-ENCABEZADO-EVAL.                                            
022800    02 FILLER                 PIC X(40) VALUE                             
022900       'REPORTE DE EVALUACION SOV -'.                                     
023000    02 FILLER                 PIC X(40) VALUE                             
023100       ' EXACTITUD Y COBERTURA'.                                          
023200    02 FILLER                 PIC X(52) VALUE SPACES.                     
023300 01 WKS-LINEA-COLUMNAS-EVAL.                                              
023400    02 FILLER                 PIC X(12) VALUE 'CONJUNTO'.                 
023500    02 FILLER                 PIC X(12) VALUE 'REG-ESP'.                  
023600    02 FILLER                 PIC X(12) VALUE 'REG-PRE'.                  
023700    02 FILLER                 PIC X(12) VALUE 'CAMPOS'.                   
023800    02 FILLER                 PIC X(12) VALUE 'EXACTITUD'.                
023900    02 FILLER                 PIC X(12) VALUE 'COBERTURA'.                
024000    02 FILLER                 PIC X(40) VALUE SPACES.                     
024100******************************************************************        
024200*               RENGLON DE RESULTADO POR CONJUNTO                         
024300******************************************************************        
024400 01 WKS-LINEA-DATASET-EVAL.                                               
024500    02 WKS-LDE-ETIQUETA              PIC X(10) VALUE SPACES.              
024600    02 FILLER                        PIC X(02) VALUE SPACES.              
024700    02 WKS-LDE-REG-ESP               PIC ZZZ,ZZ9.                         
024800    02 FILLER                        PIC X(03) VALUE SPACES.              
024900    02 WKS-LDE-REG-PRE               PIC ZZZ,ZZ9.                         
025000    02 FILLER                        PIC X(03) VALUE SPACES.              
025100    02 WKS-LDE-CAMPOS                PIC Z(8)9.                           
025200    02 FILLER                        PIC X(03) VALUE SPACES.              
025300    02 WKS-LDE-EXACTITUD             PIC Z.999.                           
025400    02 FILLER                        PIC X(05) VALUE SPACES.              
025500    02 WKS-LDE-COBERTURA             PIC Z.999.                           
025600    02 FILLER                        PIC X(73) VALUE SPACES.              
025700******************************************************************        
025800*               RENGLON DE RESULTADO GENERAL (OVERALL)                    
025900******************************************************************        
026000 01 WKS-LINEA-GENERAL-EVAL.                                               
026100    02 FILLER                        PIC X(10) VALUE 'OVERALL'.           
026200    02 FILLER                        PIC X(34) VALUE SPACES.              
026300    02 WKS-LGE-EXACTITUD             PIC Z.999.                           
026400    02 FILLER                        PIC X(05) VALUE SPACES.              
026500    02 WKS-LGE-COBERTURA             PIC Z.999.                           
026600    02 FILLER                        PIC X(73) VALUE SPACES.              
026700******************************************************************        
026800*             RENGLON DE DETALLE DE DISCREPANCIA POR CAMPO                
026900******************************************************************        
027000 01 WKS-LINEA-DETALLE-EVAL.                                               
027100    02 WKS-LDT-DATASET                PIC X(10) VALUE SPACES.             
027200    02 FILLER                         PIC X(01) VALUE SPACES.             
027300    02 WKS-LDT-REGISTRO               PIC Z(6)9.                          
027400    02 FILLER                         PIC X(01) VALUE SPACES.             
027500    02 WKS-LDT-CAMPO                  PIC X(30) VALUE SPACES.             
027600    02 FILLER                         PIC X(01) VALUE SPACES.             
027700    02 WKS-LDT-ESPERADO               PIC X(30) VALUE SPACES.             
027800    02 FILLER                         PIC X(01) VALUE SPACES.             
027900    02 WKS-LDT-PREDICHO               PIC X(30) VALUE SPACES.             
028000    02 FILLER                         PIC X(01) VALUE SPACES.             
028100    02 WKS-LDT-SIMILITUD              PIC 9.9999.                         
028200    02 FILLER                         PIC X(15) VALUE SPACES.             
028300******************************************************************        
028400 PROCEDURE DIVISION.                                                      
028500******************************************************************        
028600*               S E C C I O N    P R I N C I P A L                        
028700******************************************************************        
028800 000-MAIN SECTION.                                                        
028900     PERFORM 100-ABRIR-ARCHIVOS                                           
029000     PERFORM 200-PROCESA-PROPIEDADES                                      
029100     PERFORM 400-PROCESA-EDIFICIOS                                        
029200     PERFORM 650-CALCULA-GENERAL                                          
029300     PERFORM 900-IMPRIME-REPORTE                                          
029400     PERFORM 950-CIERRA-ARCHIVOS                                          
029500     STOP RUN.                                                            
029600 000-MAIN-E. EXIT.                                                        
029700                                                                          
029800 100-ABRIR-ARCHIVOS SECTION.                                              
029900     OPEN INPUT  PROPIEDAD-ESPERADA PROPIEDAD-PREDICHA                    
030000                 EDIFICIO-ESPERADO  EDIFICIO-PREDICHO                     
030100     OPEN OUTPUT REPORTE-EVALUACION                                       
030200     IF FS-PROP-ESP NOT = 0 OR FS-PROP-PRE NOT = 0 OR                     
030300        FS-EDIF-ESP NOT = 0 OR FS-EDIF-PRE NOT = 0 OR                     
030400        FS-REPORTE  NOT = 0                                               
030500        DISPLAY '***********************************************'         
030600        DISPLAY '* SOVEVAL1 - ERROR AL ABRIR ARCHIVOS ENTRADA *'          
030700        DISPLAY '***********************************************'         
030800        STOP RUN                                                          
030900     END-IF.                                                              
031000 100-ABRIR-ARCHIVOS-E. EXIT.                                              
031100******************************************************************        
031200*          S E C C I O N   D E L   C O N J U N T O   D E                  
031300*                        P R O P I E D A D E S                            
031400******************************************************************        
031500 200-PROCESA-PROPIEDADES SECTION.                                         
031600     MOVE 0 TO WKS-EOF-PROP-ESP WKS-EOF-PROP-PRE                          
031700     PERFORM 205-LEE-PAR-PROPIEDAD                                        
031800     PERFORM 220-COMPARA-PAR-PROPIEDAD                                    
031900         UNTIL WKS-EOF-PROP-ESP = 1 AND WKS-EOF-PROP-PRE = 1              
032000     PERFORM 600-CALCULA-EXACTITUD-PROP.                                  
032100 200-PROCESA-PROPIEDADES-E. EXIT.                                         
032200                                                                          
032300 205-LEE-PAR-PROPIEDAD SECTION.                                           
032400     IF WKS-EOF-PROP-ESP = 0                                              
032500        READ PROPIEDAD-ESPERADA                                           
032600            AT END MOVE 1 TO WKS-EOF-PROP-ESP                             
032700            NOT AT END ADD 1 TO WKS-REG-ESP-PROP                          
032800        END-READ                                                          
032900     END-IF                                                               
033000     IF WKS-EOF-PROP-PRE = 0                                              
033100        READ PROPIEDAD-PREDICHA                                           
033200            AT END                                                        
033300                MOVE 1 TO WKS-EOF-PROP-PRE                                
033400                PERFORM 206-ANULA-PROPIEDAD-PREDICHA                      
033500            NOT AT END ADD 1 TO WKS-REG-PRE-PROP                          
033600        END-READ                                                          
033700     END-IF.                                                              
033800 205-LEE-PAR-PROPIEDAD-E. EXIT.                                           
033900*    SIN CONTRAPARTE PREDICHA: SE TRATA COMO REGISTRO NULO EN             
034000*    TODOS SUS CAMPOS (SOLO AFECTA A LOS INDICADORES NUMERICOS,           
034100*    LOS CAMPOS DE TEXTO QUEDAN EN BLANCO POR EL INITIALIZE)              
034200 206-ANULA-PROPIEDAD-PREDICHA SECTION.                                    
034300     INITIALIZE REG-PRE-PROPIEDAD                                         
034400     MOVE 'N' TO SVPR-NUM-EDIFICIOS-IND       OF REG-PRE-PROPIEDAD        
034500                 SVPR-COSTO-REPOSICION-IND    OF REG-PRE-PROPIEDAD        
034600                SVPR-PROP-EXTERIOR-GLOBAL-IND OF REG-PRE-PROPIEDAD        
034700                 SVPR-BIENES-PERS-NEGOCIO-IND OF REG-PRE-PROPIEDAD        
034800                 SVPR-VALOR-TOTAL-ASEG-IND    OF REG-PRE-PROPIEDAD        
034900                 SVPR-RESPONSAB-CIVIL-IND     OF REG-PRE-PROPIEDAD        
035000                 SVPR-ORDENANZA-A-IND         OF REG-PRE-PROPIEDAD        
035100                 SVPR-ORDENANZA-B-IND         OF REG-PRE-PROPIEDAD        
035200                 SVPR-ORDENANZA-C-IND         OF REG-PRE-PROPIEDAD        
035300                 SVPR-AVERIA-EQUIPO-IND       OF REG-PRE-PROPIEDAD        
035400                 SVPR-RETORNO-DRENAJE-IND     OF REG-PRE-PROPIEDAD        
035500     MOVE 'N' TO SVPR-INGRESO-NEGOCIO-IND     OF REG-PRE-PROPIEDAD        
035600                 SVPR-AUTO-CONTRATADO-IND     OF REG-PRE-PROPIEDAD        
035700                 SVPR-NUM-PARQUES-JUEGO-IND   OF REG-PRE-PROPIEDAD        
035800                 SVPR-MILLAS-CALLES-IND       OF REG-PRE-PROPIEDAD        
035900                 SVPR-NUM-PISCINAS-IND        OF REG-PRE-PROPIEDAD        
036000                 SVPR-NUM-JACUZZIS-IND        OF REG-PRE-PROPIEDAD        
036100                 SVPR-NUM-PISC-INFANT-IND     OF REG-PRE-PROPIEDAD        
036200                 SVPR-AREA-SANITARIOS-IND     OF REG-PRE-PROPIEDAD        
036300                 SVPR-AREA-CASETA-IND         OF REG-PRE-PROPIEDAD        
036400                 SVPR-AREA-CLUBHOUSE-IND      OF REG-PRE-PROPIEDAD        
036500                 SVPR-AREA-GIMNASIO-IND       OF REG-PRE-PROPIEDAD        
036600     MOVE 'N' TO SVPR-NUM-CANCHAS-TENIS-IND   OF REG-PRE-PROPIEDAD        
036700                 SVPR-NUM-CANCHAS-BASQ-IND    OF REG-PRE-PROPIEDAD        
036800                 SVPR-NUM-OTRAS-CANCHAS-IND   OF REG-PRE-PROPIEDAD        
036900                 SVPR-MILLAS-SENDEROS-IND     OF REG-PRE-PROPIEDAD        
037000                 SVPR-NUM-LAGOS-IND           OF REG-PRE-PROPIEDAD        
037100                 SVPR-NUM-MUELLES-IND         OF REG-PRE-PROPIEDAD        
037200                 SVPR-NUM-PARQUES-PERR-IND    OF REG-PRE-PROPIEDAD        
037300                 SVPR-NUM-ELEVADORES-IND      OF REG-PRE-PROPIEDAD        
037400                SVPR-AREA-EXP-COMERC-IND     OF REG-PRE-PROPIEDAD.        
037500 206-ANULA-PROPIEDAD-PREDICHA-E. EXIT.                                    
037600                                                                          
037700 220-COMPARA-PAR-PROPIEDAD SECTION.                                       
037800     IF WKS-EOF-PROP-ESP = 0                                              
037900        MOVE 1 TO WKS-HAY-ESP                                             
038000     ELSE                                                                 
038100        MOVE 0 TO WKS-HAY-ESP                                             
038200     END-IF                                                               
038300     IF WKS-HAY-ESP = 1                                                   
038400        PERFORM 300-EVALUA-CAMPOS-PROPIEDAD                               
038500     END-IF                                                               
038600     PERFORM 205-LEE-PAR-PROPIEDAD.                                       
038700 220-COMPARA-PAR-PROPIEDAD-E. EXIT.                                       
038800                                                                          
038900 300-EVALUA-CAMPOS-PROPIEDAD SECTION.                                     
039000     MOVE WKS-REG-ESP-PROP TO WKS-DET-REGISTRO-ACT                        
039100     MOVE 1 TO WKS-CAMPO-IDX                                              
039200     PERFORM 310-EVALUA-UN-CAMPO-PROPIEDAD                                
039300         UNTIL WKS-CAMPO-IDX > 33.                                        
039400 300-EVALUA-CAMPOS-PROPIEDAD-E. EXIT.                                     
039500                                                                          
039600 310-EVALUA-UN-CAMPO-PROPIEDAD SECTION.                                   
039700     PERFORM 320-EXTRAE-CAMPO-PROPIEDAD                                   
039800     PERFORM 700-CALCULA-SIMILITUD                                        
039900     ADD 1 TO WKS-AP-CAMPOS                                               
040000     ADD WKS-CMP-SIMILITUD TO WKS-AP-SIMILITUD                            
040100     IF NOT WKS-CMP-NULO-PRE                                              
040200        ADD 1 TO WKS-AP-LLENOS                                            
040300     END-IF                                                               
040400     IF WKS-CMP-SIMILITUD NOT = 1                                         
040500        MOVE 'PROPERTIES' TO WKS-DET-DATASET-ACT                          
040600        PERFORM 630-IMPRIME-DETALLE                                       
040700     END-IF                                                               
040800     ADD 1 TO WKS-CAMPO-IDX.                                              
040900 310-EVALUA-UN-CAMPO-PROPIEDAD-E. EXIT.                                   
041000*    EXTRAE EL CAMPO CANONICO WKS-CAMPO-IDX DEL PAR DE REGISTROS          
041100*    DE PROPIEDAD HACIA EL AREA GENERICA DE COMPARACION                   
041200 320-EXTRAE-CAMPO-PROPIEDAD SECTION.                                      
041300     EVALUATE WKS-CAMPO-IDX                                               
041400         WHEN 1                                                           
041500             MOVE 'N'                 TO WKS-CMP-CLASE                    
041600             MOVE 'NUM-EDIFICIOS'     TO WKS-CMP-NOMBRE                   
041700             MOVE SVPR-NUM-EDIFICIOS       OF REG-ESP-PROPIEDAD           
041800                                               TO WKS-CMP-NUM-ESP         
041900             MOVE SVPR-NUM-EDIFICIOS       OF REG-PRE-PROPIEDAD           
042000                                               TO WKS-CMP-NUM-PRE         
042100             MOVE SVPR-NUM-EDIFICIOS-IND   OF REG-ESP-PROPIEDAD           
042200                                               TO WKS-CMP-NUL-ESP         
042300             MOVE SVPR-NUM-EDIFICIOS-IND   OF REG-PRE-PROPIEDAD           
042400                                               TO WKS-CMP-NUL-PRE         
042500         WHEN 2                                                           
042600             MOVE 'X'                 TO WKS-CMP-CLASE                    
042700             MOVE 'TIPO-TECHO'        TO WKS-CMP-NOMBRE                   
042800             MOVE SVPR-TIPO-TECHO          OF REG-ESP-PROPIEDAD           
042900                                               TO WKS-CMP-TXT-ESP         
043000             MOVE SVPR-TIPO-TECHO          OF REG-PRE-PROPIEDAD           
043100                                               TO WKS-CMP-TXT-PRE         
043200             PERFORM 350-MARCA-NULO-TEXTO                                 
043300         WHEN 3                                                           
043400             MOVE 'X'                 TO WKS-CMP-CLASE                    
043500             MOVE 'TIPO-VALUACION'    TO WKS-CMP-NOMBRE                   
043600             MOVE SVPR-TIPO-VALUACION      OF REG-ESP-PROPIEDAD           
043700                                               TO WKS-CMP-TXT-ESP         
043800             MOVE SVPR-TIPO-VALUACION      OF REG-PRE-PROPIEDAD           
043900                                               TO WKS-CMP-TXT-PRE         
044000             PERFORM 350-MARCA-NULO-TEXTO                                 
044100         WHEN 4                                                           
044200             PERFORM 321-EXTRAE-COSTO-REPOSICION                          
044300         WHEN 5                                                           
044400             PERFORM 322-EXTRAE-PROP-EXTERIOR                             
044500         WHEN 6                                                           
044600             PERFORM 323-EXTRAE-BIENES-PERS                               
044700         WHEN 7                                                           
044800             PERFORM 324-EXTRAE-VALOR-TOTAL                               
044900         WHEN 8                                                           
045000             PERFORM 325-EXTRAE-RESPONSAB-CIVIL                           
045100         WHEN 9                                                           
045200             PERFORM 326-EXTRAE-ORDENANZA-A                               
045300         WHEN 10                                                          
045400             PERFORM 327-EXTRAE-ORDENANZA-B                               
045500         WHEN 11                                                          
045600             PERFORM 328-EXTRAE-ORDENANZA-C                               
045700         WHEN 12                                                          
045800             PERFORM 329-EXTRAE-AVERIA-EQUIPO                             
045900         WHEN 13                                                          
046000             PERFORM 331-EXTRAE-RETORNO-DRENAJE                           
046100         WHEN 14                                                          
046200             PERFORM 332-EXTRAE-INGRESO-NEGOCIO                           
046300         WHEN 15                                                          
046400             PERFORM 333-EXTRAE-AUTO-CONTRATADO                           
046500         WHEN 16                                                          
046600             PERFORM 334-EXTRAE-NUM-PARQUES-JUEGO                         
046700         WHEN 17                                                          
046800             PERFORM 335-EXTRAE-MILLAS-CALLES                             
046900         WHEN 18                                                          
047000             PERFORM 336-EXTRAE-NUM-PISCINAS                              
047100         WHEN 19                                                          
047200             PERFORM 337-EXTRAE-NUM-JACUZZIS                              
047300         WHEN 20                                                          
047400             PERFORM 338-EXTRAE-NUM-PISC-INFANT                           
047500         WHEN 21                                                          
047600             PERFORM 339-EXTRAE-AREA-SANITARIOS                           
047700         WHEN 22                                                          
047800             PERFORM 341-EXTRAE-AREA-CASETA                               
047900         WHEN 23                                                          
048000             PERFORM 342-EXTRAE-AREA-CLUBHOUSE                            
048100         WHEN 24                                                          
048200             PERFORM 343-EXTRAE-AREA-GIMNASIO                             
048300         WHEN 25                                                          
048400             PERFORM 344-EXTRAE-NUM-CANCHAS-TENIS                         
048500         WHEN 26                                                          
048600             PERFORM 345-EXTRAE-NUM-CANCHAS-BASQ                          
048700         WHEN 27                                                          
048800             PERFORM 346-EXTRAE-NUM-OTRAS-CANCHAS                         
048900         WHEN 28                                                          
049000             PERFORM 347-EXTRAE-MILLAS-SENDEROS                           
049100         WHEN 29                                                          
049200             PERFORM 348-EXTRAE-NUM-LAGOS                                 
049300         WHEN 30                                                          
049400             PERFORM 349-EXTRAE-NUM-MUELLES                               
049500         WHEN 31                                                          
049600             PERFORM 351-EXTRAE-NUM-PARQUES-PERROS                        
049700         WHEN 32                                                          
049800             PERFORM 352-EXTRAE-NUM-ELEVADORES                            
049900         WHEN 33                                                          
050000             PERFORM 353-EXTRAE-AREA-EXP-COMERCIAL                        
050100     END-EVALUATE.                                                        
050200 320-EXTRAE-CAMPO-PROPIEDAD-E. EXIT.                                      
050300*    CAMPOS DE TEXTO SIN BYTE INDICADOR: NULO = CADENA EN BLANCO          
050400 350-MARCA-NULO-TEXTO SECTION.                                            
050500     IF WKS-CMP-TXT-ESP = SPACES                                          
050600        MOVE 'N' TO WKS-CMP-NUL-ESP                                       
050700     ELSE                                                                 
050800        MOVE 'S' TO WKS-CMP-NUL-ESP                                       
050900     END-IF                                                               
051000     IF WKS-CMP-TXT-PRE = SPACES                                          
051100        MOVE 'N' TO WKS-CMP-NUL-PRE                                       
051200     ELSE                                                                 
051300        MOVE 'S' TO WKS-CMP-NUL-PRE                                       
051400     END-IF.                                                              
051500 350-MARCA-NULO-TEXTO-E. EXIT.                                            
051600                                                                          
051700 321-EXTRAE-COSTO-REPOSICION SECTION.                                     
051800     MOVE 'N'                     TO WKS-CMP-CLASE                        
051900     MOVE 'COSTO-REPOSICION'      TO WKS-CMP-NOMBRE                       
052000     MOVE SVPR-COSTO-REPOSICION       OF REG-ESP-PROPIEDAD                
052100        TO WKS-CMP-NUM-ESP                                                
052200     MOVE SVPR-COSTO-REPOSICION       OF REG-PRE-PROPIEDAD                
052300        TO WKS-CMP-NUM-PRE                                                
052400     MOVE SVPR-COSTO-REPOSICION-IND   OF REG-ESP-PROPIEDAD                
052500        TO WKS-CMP-NUL-ESP                                                
052600     MOVE SVPR-COSTO-REPOSICION-IND   OF REG-PRE-PROPIEDAD                
052700        TO WKS-CMP-NUL-PRE.                                               
052800 321-EXTRAE-COSTO-REPOSICION-E. EXIT.                                     
052900                                                                          
053000 322-EXTRAE-PROP-EXTERIOR SECTION.                                        
053100     MOVE 'N'                     TO WKS-CMP-CLASE                        
053200     MOVE 'PROP-EXTERIOR-GLOBAL'  TO WKS-CMP-NOMBRE                       
053300     MOVE SVPR-PROP-EXTERIOR-GLOBAL     OF REG-ESP-PROPIEDAD              
053400                                            TO WKS-CMP-NUM-ESP            
053500     MOVE SVPR-PROP-EXTERIOR-GLOBAL     OF REG-PRE-PROPIEDAD              
053600                                            TO WKS-CMP-NUM-PRE            
053700     MOVE SVPR-PROP-EXTERIOR-GLOBAL-IND OF REG-ESP-PROPIEDAD              
053800                                            TO WKS-CMP-NUL-ESP            
053900     MOVE SVPR-PROP-EXTERIOR-GLOBAL-IND OF REG-PRE-PROPIEDAD              
054000                                            TO WKS-CMP-NUL-PRE.           
054100 322-EXTRAE-PROP-EXTERIOR-E. EXIT.                                        
054200                                                                          
054300 323-EXTRAE-BIENES-PERS SECTION.                                          
054400     MOVE 'N'                     TO WKS-CMP-CLASE                        
054500     MOVE 'BIENES-PERS-NEGOCIO'   TO WKS-CMP-NOMBRE                       
054600     MOVE SVPR-BIENES-PERS-NEGOCIO     OF REG-ESP-PROPIEDAD               
054700                                           TO WKS-CMP-NUM-ESP             
054800     MOVE SVPR-BIENES-PERS-NEGOCIO     OF REG-PRE-PROPIEDAD               
054900                                           TO WKS-CMP-NUM-PRE             
055000     MOVE SVPR-BIENES-PERS-NEGOCIO-IND OF REG-ESP-PROPIEDAD               
055100                                           TO WKS-CMP-NUL-ESP             
055200     MOVE SVPR-BIENES-PERS-NEGOCIO-IND OF REG-PRE-PROPIEDAD               
055300                                           TO WKS-CMP-NUL-PRE.            
055400 323-EXTRAE-BIENES-PERS-E. EXIT.                                          
055500                                                                          
055600 324-EXTRAE-VALOR-TOTAL SECTION.                                          
055700     MOVE 'N'                      TO WKS-CMP-CLASE                       
055800     MOVE 'VALOR-TOTAL-ASEGURADO'  TO WKS-CMP-NOMBRE                      
055900     MOVE SVPR-VALOR-TOTAL-ASEGURADO  OF REG-ESP-PROPIEDAD                
056000                                          TO WKS-CMP-NUM-ESP              
056100     MOVE SVPR-VALOR-TOTAL-ASEGURADO  OF REG-PRE-PROPIEDAD                
056200                                          TO WKS-CMP-NUM-PRE              
056300     MOVE SVPR-VALOR-TOTAL-ASEG-IND   OF REG-ESP-PROPIEDAD                
056400                                          TO WKS-CMP-NUL-ESP              
056500     MOVE SVPR-VALOR-TOTAL-ASEG-IND   OF REG-PRE-PROPIEDAD                
056600                                          TO WKS-CMP-NUL-PRE.             
056700 324-EXTRAE-VALOR-TOTAL-E. EXIT.                                          
056800                                                                          
056900 325-EXTRAE-RESPONSAB-CIVIL SECTION.                                      
057000     MOVE 'N'                        TO WKS-CMP-CLASE                     
057100     MOVE 'RESPONSAB-CIVIL-GENERAL'  TO WKS-CMP-NOMBRE                    
057200     MOVE SVPR-RESPONSAB-CIVIL-GENERAL OF REG-ESP-PROPIEDAD               
057300                                           TO WKS-CMP-NUM-ESP             
057400     MOVE SVPR-RESPONSAB-CIVIL-GENERAL OF REG-PRE-PROPIEDAD               
057500                                           TO WKS-CMP-NUM-PRE             
057600     MOVE SVPR-RESPONSAB-CIVIL-IND     OF REG-ESP-PROPIEDAD               
057700                                           TO WKS-CMP-NUL-ESP             
057800     MOVE SVPR-RESPONSAB-CIVIL-IND     OF REG-PRE-PROPIEDAD               
057900                                           TO WKS-CMP-NUL-PRE.            
058000 325-EXTRAE-RESPONSAB-CIVIL-E. EXIT.                                      
058100                                                                          
058200 326-EXTRAE-ORDENANZA-A SECTION.                                          
058300     MOVE 'N'                  TO WKS-CMP-CLASE                           
058400     MOVE 'ORDENANZA-A'        TO WKS-CMP-NOMBRE                          
058500     MOVE SVPR-ORDENANZA-A         OF REG-ESP-PROPIEDAD                   
058600        TO WKS-CMP-NUM-ESP                                                
058700     MOVE SVPR-ORDENANZA-A         OF REG-PRE-PROPIEDAD                   
058800        TO WKS-CMP-NUM-PRE                                                
058900     MOVE SVPR-ORDENANZA-A-IND     OF REG-ESP-PROPIEDAD                   
059000        TO WKS-CMP-NUL-ESP                                                
059100     MOVE SVPR-ORDENANZA-A-IND     OF REG-PRE-PROPIEDAD                   
059200        TO WKS-CMP-NUL-PRE.                                               
059300 326-EXTRAE-ORDENANZA-A-E. EXIT.                                          
059400                                                                          
059500 327-EXTRAE-ORDENANZA-B SECTION.                                          
059600     MOVE 'N'                  TO WKS-CMP-CLASE                           
059700     MOVE 'ORDENANZA-B'        TO WKS-CMP-NOMBRE                          
059800     MOVE SVPR-ORDENANZA-B         OF REG-ESP-PROPIEDAD                   
059900        TO WKS-CMP-NUM-ESP                                                
060000     MOVE SVPR-ORDENANZA-B         OF REG-PRE-PROPIEDAD                   
060100        TO WKS-CMP-NUM-PRE                                                
060200     MOVE SVPR-ORDENANZA-B-IND     OF REG-ESP-PROPIEDAD                   
060300        TO WKS-CMP-NUL-ESP                                                
060400     MOVE SVPR-ORDENANZA-B-IND     OF REG-PRE-PROPIEDAD                   
060500        TO WKS-CMP-NUL-PRE.                                               
060600 327-EXTRAE-ORDENANZA-B-E. EXIT.                                          
060700                                                                          
060800 328-EXTRAE-ORDENANZA-C SECTION.                                          
060900     MOVE 'N'                  TO WKS-CMP-CLASE                           
061000     MOVE 'ORDENANZA-C'        TO WKS-CMP-NOMBRE                          
061100     MOVE SVPR-ORDENANZA-C         OF REG-ESP-PROPIEDAD                   
061200        TO WKS-CMP-NUM-ESP                                                
061300     MOVE SVPR-ORDENANZA-C         OF REG-PRE-PROPIEDAD                   
061400        TO WKS-CMP-NUM-PRE                                                
061500     MOVE SVPR-ORDENANZA-C-IND     OF REG-ESP-PROPIEDAD                   
061600        TO WKS-CMP-NUL-ESP                                                
061700     MOVE SVPR-ORDENANZA-C-IND     OF REG-PRE-PROPIEDAD                   
061800        TO WKS-CMP-NUL-PRE.                                               
061900 328-EXTRAE-ORDENANZA-C-E. EXIT.                                          
062000                                                                          
062100 329-EXTRAE-AVERIA-EQUIPO SECTION.                                        
062200     MOVE 'N'                  TO WKS-CMP-CLASE                           
062300     MOVE 'AVERIA-EQUIPO'      TO WKS-CMP-NOMBRE                          
062400     MOVE SVPR-AVERIA-EQUIPO       OF REG-ESP-PROPIEDAD                   
062500        TO WKS-CMP-NUM-ESP                                                
062600     MOVE SVPR-AVERIA-EQUIPO       OF REG-PRE-PROPIEDAD                   
062700        TO WKS-CMP-NUM-PRE                                                
062800     MOVE SVPR-AVERIA-EQUIPO-IND   OF REG-ESP-PROPIEDAD                   
062900        TO WKS-CMP-NUL-ESP                                                
063000     MOVE SVPR-AVERIA-EQUIPO-IND   OF REG-PRE-PROPIEDAD                   
063100        TO WKS-CMP-NUL-PRE.                                               
063200 329-EXTRAE-AVERIA-EQUIPO-E. EXIT.                                        
063300                                                                          
063400 331-EXTRAE-RETORNO-DRENAJE SECTION.                                      
063500     MOVE 'N'                  TO WKS-CMP-CLASE                           
063600     MOVE 'RETORNO-DRENAJE'    TO WKS-CMP-NOMBRE                          
063700     MOVE SVPR-RETORNO-DRENAJE     OF REG-ESP-PROPIEDAD                   
063800        TO WKS-CMP-NUM-ESP                                                
063900     MOVE SVPR-RETORNO-DRENAJE     OF REG-PRE-PROPIEDAD                   
064000        TO WKS-CMP-NUM-PRE                                                
064100     MOVE SVPR-RETORNO-DRENAJE-IND OF REG-ESP-PROPIEDAD                   
064200        TO WKS-CMP-NUL-ESP                                                
064300     MOVE SVPR-RETORNO-DRENAJE-IND OF REG-PRE-PROPIEDAD                   
064400        TO WKS-CMP-NUL-PRE.                                               
064500 331-EXTRAE-RETORNO-DRENAJE-E. EXIT.                                      
064600                                                                          
064700 332-EXTRAE-INGRESO-NEGOCIO SECTION.                                      
064800     MOVE 'N'                  TO WKS-CMP-CLASE                           
064900     MOVE 'INGRESO-NEGOCIO'    TO WKS-CMP-NOMBRE                          
065000     MOVE SVPR-INGRESO-NEGOCIO     OF REG-ESP-PROPIEDAD                   
065100        TO WKS-CMP-NUM-ESP                                                
065200     MOVE SVPR-INGRESO-NEGOCIO     OF REG-PRE-PROPIEDAD                   
065300        TO WKS-CMP-NUM-PRE                                                
065400     MOVE SVPR-INGRESO-NEGOCIO-IND OF REG-ESP-PROPIEDAD                   
065500        TO WKS-CMP-NUL-ESP                                                
065600     MOVE SVPR-INGRESO-NEGOCIO-IND OF REG-PRE-PROPIEDAD                   
065700        TO WKS-CMP-NUL-PRE.                                               
065800 332-EXTRAE-INGRESO-NEGOCIO-E. EXIT.                                      
065900                                                                          
066000 333-EXTRAE-AUTO-CONTRATADO SECTION.                                      
066100     MOVE 'N'                         TO WKS-CMP-CLASE                    
066200     MOVE 'AUTO-CONTRATADO-NO-PROPIO' TO WKS-CMP-NOMBRE                   
066300     MOVE SVPR-AUTO-CONTRATADO-NO-PROPIO OF REG-ESP-PROPIEDAD             
066400                                            TO WKS-CMP-NUM-ESP            
066500     MOVE SVPR-AUTO-CONTRATADO-NO-PROPIO OF REG-PRE-PROPIEDAD             
066600                                            TO WKS-CMP-NUM-PRE            
066700     MOVE SVPR-AUTO-CONTRATADO-IND       OF REG-ESP-PROPIEDAD             
066800                                            TO WKS-CMP-NUL-ESP            
066900     MOVE SVPR-AUTO-CONTRATADO-IND       OF REG-PRE-PROPIEDAD             
067000                                            TO WKS-CMP-NUL-PRE.           
067100 333-EXTRAE-AUTO-CONTRATADO-E. EXIT.                                      
067200                                                                          
067300 334-EXTRAE-NUM-PARQUES-JUEGO SECTION.                                    
067400     MOVE 'N'                    TO WKS-CMP-CLASE                         
067500     MOVE 'NUM-PARQUES-JUEGO'    TO WKS-CMP-NOMBRE                        
067600     MOVE SVPR-NUM-PARQUES-JUEGO     OF REG-ESP-PROPIEDAD                 
067700                                         TO WKS-CMP-NUM-ESP               
067800     MOVE SVPR-NUM-PARQUES-JUEGO     OF REG-PRE-PROPIEDAD                 
067900                                         TO WKS-CMP-NUM-PRE               
068000     MOVE SVPR-NUM-PARQUES-JUEGO-IND OF REG-ESP-PROPIEDAD                 
068100                                         TO WKS-CMP-NUL-ESP               
068200     MOVE SVPR-NUM-PARQUES-JUEGO-IND OF REG-PRE-PROPIEDAD                 
068300                                         TO WKS-CMP-NUL-PRE.              
068400 334-EXTRAE-NUM-PARQUES-JUEGO-E. EXIT.                                    
068500                                                                          
068600 335-EXTRAE-MILLAS-CALLES SECTION.                                        
068700     MOVE 'N'                  TO WKS-CMP-CLASE                           
068800     MOVE 'MILLAS-CALLES'      TO WKS-CMP-NOMBRE                          
068900     MOVE SVPR-MILLAS-CALLES       OF REG-ESP-PROPIEDAD                   
069000        TO WKS-CMP-NUM-ESP                                                
069100     MOVE SVPR-MILLAS-CALLES       OF REG-PRE-PROPIEDAD                   
069200        TO WKS-CMP-NUM-PRE                                                
069300     MOVE SVPR-MILLAS-CALLES-IND   OF REG-ESP-PROPIEDAD                   
069400        TO WKS-CMP-NUL-ESP                                                
069500     MOVE SVPR-MILLAS-CALLES-IND   OF REG-PRE-PROPIEDAD                   
069600        TO WKS-CMP-NUL-PRE.                                               
069700 335-EXTRAE-MILLAS-CALLES-E. EXIT.                                        
069800                                                                          
069900 336-EXTRAE-NUM-PISCINAS SECTION.                                         
070000     MOVE 'N'                  TO WKS-CMP-CLASE                           
070100     MOVE 'NUM-PISCINAS'       TO WKS-CMP-NOMBRE                          
070200     MOVE SVPR-NUM-PISCINAS        OF REG-ESP-PROPIEDAD                   
070300        TO WKS-CMP-NUM-ESP                                                
070400     MOVE SVPR-NUM-PISCINAS        OF REG-PRE-PROPIEDAD                   
070500        TO WKS-CMP-NUM-PRE                                                
070600     MOVE SVPR-NUM-PISCINAS-IND    OF REG-ESP-PROPIEDAD                   
070700        TO WKS-CMP-NUL-ESP                                                
070800     MOVE SVPR-NUM-PISCINAS-IND    OF REG-PRE-PROPIEDAD                   
070900        TO WKS-CMP-NUL-PRE.                                               
071000 336-EXTRAE-NUM-PISCINAS-E. EXIT.                                         
071100                                                                          
071200 337-EXTRAE-NUM-JACUZZIS SECTION.                                         
071300     MOVE 'N'                  TO WKS-CMP-CLASE                           
071400     MOVE 'NUM-JACUZZIS'       TO WKS-CMP-NOMBRE                          
071500     MOVE SVPR-NUM-JACUZZIS        OF REG-ESP-PROPIEDAD                   
071600        TO WKS-CMP-NUM-ESP                                                
071700     MOVE SVPR-NUM-JACUZZIS        OF REG-PRE-PROPIEDAD                   
071800        TO WKS-CMP-NUM-PRE                                                
071900     MOVE SVPR-NUM-JACUZZIS-IND    OF REG-ESP-PROPIEDAD                   
072000        TO WKS-CMP-NUL-ESP                                                
072100     MOVE SVPR-NUM-JACUZZIS-IND    OF REG-PRE-PROPIEDAD                   
072200        TO WKS-CMP-NUL-PRE.                                               
072300 337-EXTRAE-NUM-JACUZZIS-E. EXIT.                                         
072400                                                                          
072500 338-EXTRAE-NUM-PISC-INFANT SECTION.                                      
072600     MOVE 'N'                       TO WKS-CMP-CLASE                      
072700     MOVE 'NUM-PISCINAS-INFANTILES' TO WKS-CMP-NOMBRE                     
072800     MOVE SVPR-NUM-PISCINAS-INFANTILES OF REG-ESP-PROPIEDAD               
072900                                           TO WKS-CMP-NUM-ESP             
073000     MOVE SVPR-NUM-PISCINAS-INFANTILES OF REG-PRE-PROPIEDAD               
073100                                           TO WKS-CMP-NUM-PRE             
073200     MOVE SVPR-NUM-PISC-INFANT-IND     OF REG-ESP-PROPIEDAD               
073300                                           TO WKS-CMP-NUL-ESP             
073400     MOVE SVPR-NUM-PISC-INFANT-IND     OF REG-PRE-PROPIEDAD               
073500                                           TO WKS-CMP-NUL-PRE.            
073600 338-EXTRAE-NUM-PISC-INFANT-E. EXIT.                                      
073700                                                                          
073800 339-EXTRAE-AREA-SANITARIOS SECTION.                                      
073900     MOVE 'N'                   TO WKS-CMP-CLASE                          
074000     MOVE 'AREA-SANITARIOS'     TO WKS-CMP-NOMBRE                         
074100     MOVE SVPR-AREA-SANITARIOS      OF REG-ESP-PROPIEDAD                  
074200        TO WKS-CMP-NUM-ESP                                                
074300     MOVE SVPR-AREA-SANITARIOS      OF REG-PRE-PROPIEDAD                  
074400        TO WKS-CMP-NUM-PRE                                                
074500     MOVE SVPR-AREA-SANITARIOS-IND  OF REG-ESP-PROPIEDAD                  
074600        TO WKS-CMP-NUL-ESP                                                
074700     MOVE SVPR-AREA-SANITARIOS-IND  OF REG-PRE-PROPIEDAD                  
074800        TO WKS-CMP-NUL-PRE.                                               
074900 339-EXTRAE-AREA-SANITARIOS-E. EXIT.                                      
075000                                                                          
075100 341-EXTRAE-AREA-CASETA SECTION.                                          
075200     MOVE 'N'                      TO WKS-CMP-CLASE                       
075300     MOVE 'AREA-CASETA-VIGILANCIA' TO WKS-CMP-NOMBRE                      
075400     MOVE SVPR-AREA-CASETA-VIGILANCIA OF REG-ESP-PROPIEDAD                
075500                                          TO WKS-CMP-NUM-ESP              
075600     MOVE SVPR-AREA-CASETA-VIGILANCIA OF REG-PRE-PROPIEDAD                
075700                                          TO WKS-CMP-NUM-PRE              
075800     MOVE SVPR-AREA-CASETA-IND        OF REG-ESP-PROPIEDAD                
075900                                          TO WKS-CMP-NUL-ESP              
076000     MOVE SVPR-AREA-CASETA-IND        OF REG-PRE-PROPIEDAD                
076100                                          TO WKS-CMP-NUL-PRE.             
076200 341-EXTRAE-AREA-CASETA-E. EXIT.                                          
076300                                                                          
076400 342-EXTRAE-AREA-CLUBHOUSE SECTION.                                       
076500     MOVE 'N'                  TO WKS-CMP-CLASE                           
076600     MOVE 'AREA-CLUBHOUSE'     TO WKS-CMP-NOMBRE                          
076700     MOVE SVPR-AREA-CLUBHOUSE      OF REG-ESP-PROPIEDAD                   
076800        TO WKS-CMP-NUM-ESP                                                
076900     MOVE SVPR-AREA-CLUBHOUSE      OF REG-PRE-PROPIEDAD                   
077000        TO WKS-CMP-NUM-PRE                                                
077100     MOVE SVPR-AREA-CLUBHOUSE-IND  OF REG-ESP-PROPIEDAD                   
077200        TO WKS-CMP-NUL-ESP                                                
077300     MOVE SVPR-AREA-CLUBHOUSE-IND  OF REG-PRE-PROPIEDAD                   
077400        TO WKS-CMP-NUL-PRE.                                               
077500 342-EXTRAE-AREA-CLUBHOUSE-E. EXIT.                                       
077600                                                                          
077700 343-EXTRAE-AREA-GIMNASIO SECTION.                                        
077800     MOVE 'N'                  TO WKS-CMP-CLASE                           
077900     MOVE 'AREA-GIMNASIO'      TO WKS-CMP-NOMBRE                          
078000     MOVE SVPR-AREA-GIMNASIO       OF REG-ESP-PROPIEDAD                   
078100        TO WKS-CMP-NUM-ESP                                                
078200     MOVE SVPR-AREA-GIMNASIO       OF REG-PRE-PROPIEDAD                   
078300        TO WKS-CMP-NUM-PRE                                                
078400     MOVE SVPR-AREA-GIMNASIO-IND   OF REG-ESP-PROPIEDAD                   
078500        TO WKS-CMP-NUL-ESP                                                
078600     MOVE SVPR-AREA-GIMNASIO-IND   OF REG-PRE-PROPIEDAD                   
078700        TO WKS-CMP-NUL-PRE.                                               
078800 343-EXTRAE-AREA-GIMNASIO-E. EXIT.                                        
078900                                                                          
079000 344-EXTRAE-NUM-CANCHAS-TENIS SECTION.                                    
079100     MOVE 'N'                      TO WKS-CMP-CLASE                       
079200     MOVE 'NUM-CANCHAS-TENIS'      TO WKS-CMP-NOMBRE                      
079300     MOVE SVPR-NUM-CANCHAS-TENIS     OF REG-ESP-PROPIEDAD                 
079400                                         TO WKS-CMP-NUM-ESP               
079500     MOVE SVPR-NUM-CANCHAS-TENIS     OF REG-PRE-PROPIEDAD                 
079600                                         TO WKS-CMP-NUM-PRE               
079700     MOVE SVPR-NUM-CANCHAS-TENIS-IND OF REG-ESP-PROPIEDAD                 
079800                                         TO WKS-CMP-NUL-ESP               
079900     MOVE SVPR-NUM-CANCHAS-TENIS-IND OF REG-PRE-PROPIEDAD                 
080000                                         TO WKS-CMP-NUL-PRE.              
080100 344-EXTRAE-NUM-CANCHAS-TENIS-E. EXIT.                                    
080200                                                                          
080300 345-EXTRAE-NUM-CANCHAS-BASQ SECTION.                                     
080400     MOVE 'N'                     TO WKS-CMP-CLASE                        
080500     MOVE 'NUM-CANCHAS-BASQUET'   TO WKS-CMP-NOMBRE                       
080600     MOVE SVPR-NUM-CANCHAS-BASQUET   OF REG-ESP-PROPIEDAD                 
080700                                         TO WKS-CMP-NUM-ESP               
080800     MOVE SVPR-NUM-CANCHAS-BASQUET   OF REG-PRE-PROPIEDAD                 
080900                                         TO WKS-CMP-NUM-PRE               
081000     MOVE SVPR-NUM-CANCHAS-BASQ-IND  OF REG-ESP-PROPIEDAD                 
081100                                         TO WKS-CMP-NUL-ESP               
081200     MOVE SVPR-NUM-CANCHAS-BASQ-IND  OF REG-PRE-PROPIEDAD                 
081300                                         TO WKS-CMP-NUL-PRE.              
081400 345-EXTRAE-NUM-CANCHAS-BASQ-E. EXIT.                                     
081500                                                                          
081600 346-EXTRAE-NUM-OTRAS-CANCHAS SECTION.                                    
081700     MOVE 'N'                      TO WKS-CMP-CLASE                       
081800     MOVE 'NUM-OTRAS-CANCHAS'      TO WKS-CMP-NOMBRE                      
081900     MOVE SVPR-NUM-OTRAS-CANCHAS     OF REG-ESP-PROPIEDAD                 
082000                                         TO WKS-CMP-NUM-ESP               
082100     MOVE SVPR-NUM-OTRAS-CANCHAS     OF REG-PRE-PROPIEDAD                 
082200                                         TO WKS-CMP-NUM-PRE               
082300     MOVE SVPR-NUM-OTRAS-CANCHAS-IND OF REG-ESP-PROPIEDAD                 
082400                                         TO WKS-CMP-NUL-ESP               
082500     MOVE SVPR-NUM-OTRAS-CANCHAS-IND OF REG-PRE-PROPIEDAD                 
082600                                         TO WKS-CMP-NUL-PRE.              
082700 346-EXTRAE-NUM-OTRAS-CANCHAS-E. EXIT.                                    
082800                                                                          
082900 347-EXTRAE-MILLAS-SENDEROS SECTION.                                      
083000     MOVE 'N'                     TO WKS-CMP-CLASE                        
083100     MOVE 'MILLAS-SENDEROS'       TO WKS-CMP-NOMBRE                       
083200     MOVE SVPR-MILLAS-SENDEROS       OF REG-ESP-PROPIEDAD                 
083300                                         TO WKS-CMP-NUM-ESP               
083400     MOVE SVPR-MILLAS-SENDEROS       OF REG-PRE-PROPIEDAD                 
083500                                         TO WKS-CMP-NUM-PRE               
083600     MOVE SVPR-MILLAS-SENDEROS-IND   OF REG-ESP-PROPIEDAD                 
083700                                         TO WKS-CMP-NUL-ESP               
083800     MOVE SVPR-MILLAS-SENDEROS-IND   OF REG-PRE-PROPIEDAD                 
083900                                         TO WKS-CMP-NUL-PRE.              
084000 347-EXTRAE-MILLAS-SENDEROS-E. EXIT.                                      
084100                                                                          
084200 348-EXTRAE-NUM-LAGOS SECTION.                                            
084300     MOVE 'N'                  TO WKS-CMP-CLASE                           
084400     MOVE 'NUM-LAGOS'          TO WKS-CMP-NOMBRE                          
084500     MOVE SVPR-NUM-LAGOS            OF REG-ESP-PROPIEDAD                  
084600        TO WKS-CMP-NUM-ESP                                                
084700     MOVE SVPR-NUM-LAGOS            OF REG-PRE-PROPIEDAD                  
084800        TO WKS-CMP-NUM-PRE                                                
084900     MOVE SVPR-NUM-LAGOS-IND        OF REG-ESP-PROPIEDAD                  
085000        TO WKS-CMP-NUL-ESP                                                
085100     MOVE SVPR-NUM-LAGOS-IND        OF REG-PRE-PROPIEDAD                  
085200        TO WKS-CMP-NUL-PRE.                                               
085300 348-EXTRAE-NUM-LAGOS-E. EXIT.                                            
085400                                                                          
085500 349-EXTRAE-NUM-MUELLES SECTION.                                          
085600     MOVE 'N'                  TO WKS-CMP-CLASE                           
085700     MOVE 'NUM-MUELLES'        TO WKS-CMP-NOMBRE                          
085800     MOVE SVPR-NUM-MUELLES          OF REG-ESP-PROPIEDAD                  
085900        TO WKS-CMP-NUM-ESP                                                
086000     MOVE SVPR-NUM-MUELLES          OF REG-PRE-PROPIEDAD                  
086100        TO WKS-CMP-NUM-PRE                                                
086200     MOVE SVPR-NUM-MUELLES-IND      OF REG-ESP-PROPIEDAD                  
086300        TO WKS-CMP-NUL-ESP                                                
086400     MOVE SVPR-NUM-MUELLES-IND      OF REG-PRE-PROPIEDAD                  
086500        TO WKS-CMP-NUL-PRE.                                               
086600 349-EXTRAE-NUM-MUELLES-E. EXIT.                                          
086700                                                                          
086800 351-EXTRAE-NUM-PARQUES-PERROS SECTION.                                   
086900     MOVE 'N'                      TO WKS-CMP-CLASE                       
087000     MOVE 'NUM-PARQUES-PERROS'     TO WKS-CMP-NOMBRE                      
087100     MOVE SVPR-NUM-PARQUES-PERROS    OF REG-ESP-PROPIEDAD                 
087200                                         TO WKS-CMP-NUM-ESP               
087300     MOVE SVPR-NUM-PARQUES-PERROS    OF REG-PRE-PROPIEDAD                 
087400                                         TO WKS-CMP-NUM-PRE               
087500     MOVE SVPR-NUM-PARQUES-PERR-IND  OF REG-ESP-PROPIEDAD                 
087600                                         TO WKS-CMP-NUL-ESP               
087700     MOVE SVPR-NUM-PARQUES-PERR-IND  OF REG-PRE-PROPIEDAD                 
087800                                         TO WKS-CMP-NUL-PRE.              
087900 351-EXTRAE-NUM-PARQUES-PERROS-E. EXIT.                                   
088000                                                                          
088100 352-EXTRAE-NUM-ELEVADORES SECTION.                                       
088200     MOVE 'N'                  TO WKS-CMP-CLASE                           
088300     MOVE 'NUM-ELEVADORES'     TO WKS-CMP-NOMBRE                          
088400     MOVE SVPR-NUM-ELEVADORES      OF REG-ESP-PROPIEDAD                   
088500        TO WKS-CMP-NUM-ESP                                                
088600     MOVE SVPR-NUM-ELEVADORES      OF REG-PRE-PROPIEDAD                   
088700        TO WKS-CMP-NUM-PRE                                                
088800     MOVE SVPR-NUM-ELEVADORES-IND  OF REG-ESP-PROPIEDAD                   
088900        TO WKS-CMP-NUL-ESP                                                
089000     MOVE SVPR-NUM-ELEVADORES-IND  OF REG-PRE-PROPIEDAD                   
089100        TO WKS-CMP-NUL-PRE.                                               
089200 352-EXTRAE-NUM-ELEVADORES-E. EXIT.                                       
089300                                                                          
089400 353-EXTRAE-AREA-EXP-COMERCIAL SECTION.                                   
089500     MOVE 'N'                         TO WKS-CMP-CLASE                    
089600     MOVE 'AREA-EXPOSICION-COMERCIAL' TO WKS-CMP-NOMBRE                   
089700     MOVE SVPR-AREA-EXPOSICION-COMERCIAL OF REG-ESP-PROPIEDAD             
089800                                             TO WKS-CMP-NUM-ESP           
089900     MOVE SVPR-AREA-EXPOSICION-COMERCIAL OF REG-PRE-PROPIEDAD             
090000                                             TO WKS-CMP-NUM-PRE           
090100     MOVE SVPR-AREA-EXP-COMERC-IND       OF REG-ESP-PROPIEDAD             
090200                                             TO WKS-CMP-NUL-ESP           
090300     MOVE SVPR-AREA-EXP-COMERC-IND       OF REG-PRE-PROPIEDAD             
090400                                             TO WKS-CMP-NUL-PRE.          
090500 353-EXTRAE-AREA-EXP-COMERCIAL-E. EXIT.                                   
090600******************************************************************        
090700*          S E C C I O N   D E L   C O N J U N T O   D E                  
090800*                        E D I F I C I O S                                
090900******************************************************************        
091000 400-PROCESA-EDIFICIOS SECTION.                                           
091100     MOVE 0 TO WKS-EOF-EDIF-ESP WKS-EOF-EDIF-PRE                          
091200     PERFORM 405-LEE-PAR-EDIFICIO                                         
091300     PERFORM 420-COMPARA-PAR-EDIFICIO                                     
091400         UNTIL WKS-EOF-EDIF-ESP = 1 AND WKS-EOF-EDIF-PRE = 1              
091500     PERFORM 610-CALCULA-EXACTITUD-EDIF.                                  
091600 400-PROCESA-EDIFICIOS-E. EXIT.                                           
091700                                                                          
091800 405-LEE-PAR-EDIFICIO SECTION.                                            
091900     IF WKS-EOF-EDIF-ESP = 0                                              
092000        READ EDIFICIO-ESPERADO                                            
092100            AT END MOVE 1 TO WKS-EOF-EDIF-ESP                             
092200            NOT AT END ADD 1 TO WKS-REG-ESP-EDIF                          
092300        END-READ                                                          
092400     END-IF                                                               
092500     IF WKS-EOF-EDIF-PRE = 0                                              
092600        READ EDIFICIO-PREDICHO                                            
092700            AT END                                                        
092800                MOVE 1 TO WKS-EOF-EDIF-PRE                                
092900                PERFORM 406-ANULA-EDIFICIO-PREDICHO                       
093000            NOT AT END ADD 1 TO WKS-REG-PRE-EDIF                          
093100        END-READ                                                          
093200     END-IF.                                                              
093300 405-LEE-PAR-EDIFICIO-E. EXIT.                                            
093400*    SIN CONTRAPARTE PREDICHA: SE TRATA COMO REGISTRO NULO EN             
093500*    TODOS SUS CAMPOS NUMERICOS (LOS DE TEXTO QUEDAN EN BLANCO            
093600*    POR EFECTO DEL INITIALIZE)                                           
093700 406-ANULA-EDIFICIO-PREDICHO SECTION.                                     
093800     INITIALIZE REG-EPR-EDIFICIO                                          
093900     MOVE 'N' TO SVED-INDICE-FILA-IND       OF REG-EPR-EDIFICIO           
094000                 SVED-LATITUD-IND           OF REG-EPR-EDIFICIO           
094100                 SVED-LONGITUD-IND          OF REG-EPR-EDIFICIO           
094200                 SVED-COSTO-REPOSICION-IND  OF REG-EPR-EDIFICIO           
094300                 SVED-NUM-UNIDADES-IND      OF REG-EPR-EDIFICIO           
094400                 SVED-AREA-HABITABLE-IND    OF REG-EPR-EDIFICIO           
094500                 SVED-AREA-GARAGE-IND       OF REG-EPR-EDIFICIO           
094600                 SVED-AREA-COMERCIAL-IND    OF REG-EPR-EDIFICIO           
094700                 SVED-ANIO-CONSTRUCCION-IND OF REG-EPR-EDIFICIO           
094800                 SVED-NUM-NIVELES-IND       OF REG-EPR-EDIFICIO.          
094900 406-ANULA-EDIFICIO-PREDICHO-E. EXIT.                                     
095000                                                                          
095100 420-COMPARA-PAR-EDIFICIO SECTION.                                        
095200     IF WKS-EOF-EDIF-ESP = 0                                              
095300        MOVE 1 TO WKS-HAY-ESP                                             
095400     ELSE                                                                 
095500        MOVE 0 TO WKS-HAY-ESP                                             
095600     END-IF                                                               
095700     IF WKS-HAY-ESP = 1                                                   
095800        PERFORM 440-EVALUA-CAMPOS-EDIFICIO                                
095900     END-IF                                                               
096000     PERFORM 405-LEE-PAR-EDIFICIO.                                        
096100 420-COMPARA-PAR-EDIFICIO-E. EXIT.                                        
096200                                                                          
096300 440-EVALUA-CAMPOS-EDIFICIO SECTION.                                      
096400     MOVE WKS-REG-ESP-EDIF TO WKS-DET-REGISTRO-ACT                        
096500     MOVE 1 TO WKS-CAMPO-IDX                                              
096600     PERFORM 450-EVALUA-UN-CAMPO-EDIFICIO                                 
096700         UNTIL WKS-CAMPO-IDX > 25.                                        
096800 440-EVALUA-CAMPOS-EDIFICIO-E. EXIT.                                      
096900                                                                          
097000 450-EVALUA-UN-CAMPO-EDIFICIO SECTION.                                    
097100     PERFORM 460-EXTRAE-CAMPO-EDIFICIO                                    
097200     PERFORM 700-CALCULA-SIMILITUD                                        
097300     ADD 1 TO WKS-AE-CAMPOS                                               
097400     ADD WKS-CMP-SIMILITUD TO WKS-AE-SIMILITUD                            
097500     IF NOT WKS-CMP-NULO-PRE                                              
097600        ADD 1 TO WKS-AE-LLENOS                                            
097700     END-IF                                                               
097800     IF WKS-CMP-SIMILITUD NOT = 1                                         
097900        MOVE 'BUILDINGS' TO WKS-DET-DATASET-ACT                           
098000        PERFORM 630-IMPRIME-DETALLE                                       
098100     END-IF                                                               
098200     ADD 1 TO WKS-CAMPO-IDX.                                              
098300 450-EVALUA-UN-CAMPO-EDIFICIO-E. EXIT.                                    
098400*    EXTRAE EL CAMPO CANONICO WKS-CAMPO-IDX DEL PAR DE REGISTROS          
098500*    DE EDIFICIO HACIA EL AREA GENERICA DE COMPARACION                    
098600 460-EXTRAE-CAMPO-EDIFICIO SECTION.                                       
098700     EVALUATE WKS-CAMPO-IDX                                               
098800         WHEN 1                                                           
098900             MOVE 'N'                TO WKS-CMP-CLASE                     
099000             MOVE 'INDICE-FILA'      TO WKS-CMP-NOMBRE                    
099100             MOVE SVED-INDICE-FILA       OF REG-ESE-EDIFICIO              
099200                                             TO WKS-CMP-NUM-ESP           
099300             MOVE SVED-INDICE-FILA       OF REG-EPR-EDIFICIO              
099400                                             TO WKS-CMP-NUM-PRE           
099500             MOVE SVED-INDICE-FILA-IND   OF REG-ESE-EDIFICIO              
099600                                             TO WKS-CMP-NUL-ESP           
099700             MOVE SVED-INDICE-FILA-IND   OF REG-EPR-EDIFICIO              
099800                                             TO WKS-CMP-NUL-PRE           
099900         WHEN 2                                                           
100000             MOVE 'X'               TO WKS-CMP-CLASE                      
100100             MOVE 'NUM-EDIFICIO'    TO WKS-CMP-NOMBRE                     
100200             MOVE SVED-NUM-EDIFICIO     OF REG-ESE-EDIFICIO               
100300                                           TO WKS-CMP-TXT-ESP             
100400             MOVE SVED-NUM-EDIFICIO     OF REG-EPR-EDIFICIO               
100500                                           TO WKS-CMP-TXT-PRE             
100600             PERFORM 350-MARCA-NULO-TEXTO                                 
100700         WHEN 3                                                           
100800             MOVE 'X'                    TO WKS-CMP-CLASE                 
100900             MOVE 'DIRECCION-COMPLETA'   TO WKS-CMP-NOMBRE                
101000             MOVE SVED-DIRECCION-COMPLETA   OF REG-ESE-EDIFICIO           
101100                                                TO WKS-CMP-TXT-ESP        
101200             MOVE SVED-DIRECCION-COMPLETA   OF REG-EPR-EDIFICIO           
101300                                                TO WKS-CMP-TXT-PRE        
101400             PERFORM 350-MARCA-NULO-TEXTO                                 
101500         WHEN 4                                                           
101600             MOVE 'X'             TO WKS-CMP-CLASE                        
101700             MOVE 'DIRECCION'     TO WKS-CMP-NOMBRE                       
101800             MOVE SVED-DIRECCION     OF REG-ESE-EDIFICIO                  
101900                TO WKS-CMP-TXT-ESP                                        
102000             MOVE SVED-DIRECCION     OF REG-EPR-EDIFICIO                  
102100                TO WKS-CMP-TXT-PRE                                        
102200             PERFORM 350-MARCA-NULO-TEXTO                                 
102300         WHEN 5                                                           
102400             MOVE 'X'          TO WKS-CMP-CLASE                           
102500             MOVE 'CIUDAD'     TO WKS-CMP-NOMBRE                          
102600             MOVE SVED-CIUDAD     OF REG-ESE-EDIFICIO                     
102700                TO WKS-CMP-TXT-ESP                                        
102800             MOVE SVED-CIUDAD     OF REG-EPR-EDIFICIO                     
102900                TO WKS-CMP-TXT-PRE                                        
103000             PERFORM 350-MARCA-NULO-TEXTO                                 
103100         WHEN 6                                                           
103200             MOVE 'X'          TO WKS-CMP-CLASE                           
103300             MOVE 'ESTADO'     TO WKS-CMP-NOMBRE                          
103400             MOVE SVED-ESTADO     OF REG-ESE-EDIFICIO                     
103500                TO WKS-CMP-TXT-ESP                                        
103600             MOVE SVED-ESTADO     OF REG-EPR-EDIFICIO                     
103700                TO WKS-CMP-TXT-PRE                                        
103800             PERFORM 350-MARCA-NULO-TEXTO                                 
103900         WHEN 7                                                           
104000             MOVE 'X'       TO WKS-CMP-CLASE                              
104100             MOVE 'ZIP'     TO WKS-CMP-NOMBRE                             
104200             MOVE SVED-ZIP     OF REG-ESE-EDIFICIO                        
104300                TO WKS-CMP-TXT-ESP                                        
104400             MOVE SVED-ZIP     OF REG-EPR-EDIFICIO                        
104500                TO WKS-CMP-TXT-PRE                                        
104600             PERFORM 350-MARCA-NULO-TEXTO                                 
104700         WHEN 8                                                           
104800             MOVE 'N'          TO WKS-CMP-CLASE                           
104900             MOVE 'LATITUD'    TO WKS-CMP-NOMBRE                          
105000             MOVE SVED-LATITUD      OF REG-ESE-EDIFICIO                   
105100                TO WKS-CMP-NUM-ESP                                        
105200             MOVE SVED-LATITUD      OF REG-EPR-EDIFICIO                   
105300                TO WKS-CMP-NUM-PRE                                        
105400             MOVE SVED-LATITUD-IND  OF REG-ESE-EDIFICIO                   
105500                TO WKS-CMP-NUL-ESP                                        
105600             MOVE SVED-LATITUD-IND  OF REG-EPR-EDIFICIO                   
105700                TO WKS-CMP-NUL-PRE                                        
105800         WHEN 9                                                           
105900             MOVE 'N'           TO WKS-CMP-CLASE                          
106000             MOVE 'LONGITUD'    TO WKS-CMP-NOMBRE                         
106100             MOVE SVED-LONGITUD     OF REG-ESE-EDIFICIO                   
106200                TO WKS-CMP-NUM-ESP                                        
106300             MOVE SVED-LONGITUD     OF REG-EPR-EDIFICIO                   
106400                TO WKS-CMP-NUM-PRE                                        
106500             MOVE SVED-LONGITUD-IND OF REG-ESE-EDIFICIO                   
106600                TO WKS-CMP-NUL-ESP                                        
106700             MOVE SVED-LONGITUD-IND OF REG-EPR-EDIFICIO                   
106800                TO WKS-CMP-NUL-PRE                                        
106900         WHEN 10                                                          
107000             MOVE 'X'                 TO WKS-CMP-CLASE                    
107100             MOVE 'BETTERVIEW-ID'     TO WKS-CMP-NOMBRE                   
107200             MOVE SVED-BETTERVIEW-ID     OF REG-ESE-EDIFICIO              
107300                                            TO WKS-CMP-TXT-ESP            
107400             MOVE SVED-BETTERVIEW-ID     OF REG-EPR-EDIFICIO              
107500                                            TO WKS-CMP-TXT-PRE            
107600             PERFORM 350-MARCA-NULO-TEXTO                                 
107700         WHEN 11                                                          
107800             MOVE 'X'                        TO WKS-CMP-CLASE             
107900             MOVE 'BETTERVIEW-NUM-EDIFICIO'  TO WKS-CMP-NOMBRE            
108000             MOVE SVED-BETTERVIEW-NUM-EDIFICIO OF REG-ESE-EDIFICIO        
108100                TO WKS-CMP-TXT-ESP                                        
108200             MOVE SVED-BETTERVIEW-NUM-EDIFICIO OF REG-EPR-EDIFICIO        
108300                TO WKS-CMP-TXT-PRE                                        
108400             PERFORM 350-MARCA-NULO-TEXTO                                 
108500         WHEN 12                                                          
108600             MOVE 'X'                        TO WKS-CMP-CLASE             
108700             MOVE 'UNIDADES-POR-EDIFICIO'    TO WKS-CMP-NOMBRE            
108800             MOVE SVED-UNIDADES-POR-EDIFICIO OF REG-ESE-EDIFICIO          
108900                TO WKS-CMP-TXT-ESP                                        
109000             MOVE SVED-UNIDADES-POR-EDIFICIO OF REG-EPR-EDIFICIO          
109100                TO WKS-CMP-TXT-PRE                                        
109200             PERFORM 350-MARCA-NULO-TEXTO                                 
109300         WHEN 13                                                          
109400             MOVE 'N'                        TO WKS-CMP-CLASE             
109500             MOVE 'COSTO-REPOSICION-TIV'     TO WKS-CMP-NOMBRE            
109600             MOVE SVED-COSTO-REPOSICION-TIV OF REG-ESE-EDIFICIO           
109700                TO WKS-CMP-NUM-ESP                                        
109800             MOVE SVED-COSTO-REPOSICION-TIV OF REG-EPR-EDIFICIO           
109900                TO WKS-CMP-NUM-PRE                                        
110000             MOVE SVED-COSTO-REPOSICION-IND OF REG-ESE-EDIFICIO           
110100                TO WKS-CMP-NUL-ESP                                        
110200             MOVE SVED-COSTO-REPOSICION-IND OF REG-EPR-EDIFICIO           
110300                TO WKS-CMP-NUL-PRE                                        
110400         WHEN 14                                                          
110500             MOVE 'N'                        TO WKS-CMP-CLASE             
110600             MOVE 'NUM-UNIDADES'             TO WKS-CMP-NOMBRE            
110700             MOVE SVED-NUM-UNIDADES OF REG-ESE-EDIFICIO                   
110800                TO WKS-CMP-NUM-ESP                                        
110900             MOVE SVED-NUM-UNIDADES OF REG-EPR-EDIFICIO                   
111000                TO WKS-CMP-NUM-PRE                                        
111100             MOVE SVED-NUM-UNIDADES-IND OF REG-ESE-EDIFICIO               
111200                TO WKS-CMP-NUL-ESP                                        
111300             MOVE SVED-NUM-UNIDADES-IND OF REG-EPR-EDIFICIO               
111400                TO WKS-CMP-NUL-PRE                                        
111500         WHEN 15                                                          
111600             MOVE 'N'                        TO WKS-CMP-CLASE             
111700             MOVE 'AREA-HABITABLE'           TO WKS-CMP-NOMBRE            
111800             MOVE SVED-AREA-HABITABLE OF REG-ESE-EDIFICIO                 
111900                TO WKS-CMP-NUM-ESP                                        
112000             MOVE SVED-AREA-HABITABLE OF REG-EPR-EDIFICIO                 
112100                TO WKS-CMP-NUM-PRE                                        
112200             MOVE SVED-AREA-HABITABLE-IND OF REG-ESE-EDIFICIO             
112300                TO WKS-CMP-NUL-ESP                                        
112400             MOVE SVED-AREA-HABITABLE-IND OF REG-EPR-EDIFICIO             
112500                TO WKS-CMP-NUL-PRE                                        
112600         WHEN 16                                                          
112700             MOVE 'N'                        TO WKS-CMP-CLASE             
112800             MOVE 'AREA-GARAGE'              TO WKS-CMP-NOMBRE            
112900             MOVE SVED-AREA-GARAGE OF REG-ESE-EDIFICIO                    
113000                TO WKS-CMP-NUM-ESP                                        
113100             MOVE SVED-AREA-GARAGE OF REG-EPR-EDIFICIO                    
113200                TO WKS-CMP-NUM-PRE                                        
113300             MOVE SVED-AREA-GARAGE-IND OF REG-ESE-EDIFICIO                
113400                TO WKS-CMP-NUL-ESP                                        
113500             MOVE SVED-AREA-GARAGE-IND OF REG-EPR-EDIFICIO                
113600                TO WKS-CMP-NUL-PRE                                        
113700         WHEN 17                                                          
113800             MOVE 'N'                        TO WKS-CMP-CLASE             
113900             MOVE 'AREA-COMERCIAL'           TO WKS-CMP-NOMBRE            
114000             MOVE SVED-AREA-COMERCIAL OF REG-ESE-EDIFICIO                 
114100                TO WKS-CMP-NUM-ESP                                        
114200             MOVE SVED-AREA-COMERCIAL OF REG-EPR-EDIFICIO                 
114300                TO WKS-CMP-NUM-PRE                                        
114400             MOVE SVED-AREA-COMERCIAL-IND OF REG-ESE-EDIFICIO             
114500                TO WKS-CMP-NUL-ESP                                        
114600             MOVE SVED-AREA-COMERCIAL-IND OF REG-EPR-EDIFICIO             
114700                TO WKS-CMP-NUL-PRE                                        
114800         WHEN 18                                                          
114900             MOVE 'X'                        TO WKS-CMP-CLASE             
115000             MOVE 'CLASE-EDIFICIO'           TO WKS-CMP-NOMBRE            
115100             MOVE SVED-CLASE-EDIFICIO OF REG-ESE-EDIFICIO                 
115200                TO WKS-CMP-TXT-ESP                                        
115300             MOVE SVED-CLASE-EDIFICIO OF REG-EPR-EDIFICIO                 
115400                TO WKS-CMP-TXT-PRE                                        
115500             PERFORM 350-MARCA-NULO-TEXTO                                 
115600         WHEN 19                                                          
115700             MOVE 'X'                        TO WKS-CMP-CLASE             
115800             MOVE 'TIPO-PARQUEO'             TO WKS-CMP-NOMBRE            
115900             MOVE SVED-TIPO-PARQUEO OF REG-ESE-EDIFICIO                   
116000                TO WKS-CMP-TXT-ESP                                        
116100             MOVE SVED-TIPO-PARQUEO OF REG-EPR-EDIFICIO                   
116200                TO WKS-CMP-TXT-PRE                                        
116300             PERFORM 350-MARCA-NULO-TEXTO                                 
116400         WHEN 20                                                          
116500             MOVE 'X'                        TO WKS-CMP-CLASE             
116600             MOVE 'TIPO-TECHO'               TO WKS-CMP-NOMBRE            
116700             MOVE SVED-TIPO-TECHO OF REG-ESE-EDIFICIO                     
116800                TO WKS-CMP-TXT-ESP                                        
116900             MOVE SVED-TIPO-TECHO OF REG-EPR-EDIFICIO                     
117000                TO WKS-CMP-TXT-PRE                                        
117100             PERFORM 350-MARCA-NULO-TEXTO                                 
117200         WHEN 21                                                          
117300             MOVE 'X'                        TO WKS-CMP-CLASE             
117400             MOVE 'DETECTOR-HUMO'            TO WKS-CMP-NOMBRE            
117500             MOVE SVED-DETECTOR-HUMO OF REG-ESE-EDIFICIO                  
117600                TO WKS-CMP-TXT-ESP                                        
117700             MOVE SVED-DETECTOR-HUMO OF REG-EPR-EDIFICIO                  
117800                TO WKS-CMP-TXT-PRE                                        
117900             PERFORM 350-MARCA-NULO-TEXTO                                 
118000         WHEN 22                                                          
118100             MOVE 'X'                        TO WKS-CMP-CLASE             
118200             MOVE 'ROCIADORES'               TO WKS-CMP-NOMBRE            
118300             MOVE SVED-ROCIADORES OF REG-ESE-EDIFICIO                     
118400                TO WKS-CMP-TXT-ESP                                        
118500             MOVE SVED-ROCIADORES OF REG-EPR-EDIFICIO                     
118600                TO WKS-CMP-TXT-PRE                                        
118700             PERFORM 350-MARCA-NULO-TEXTO                                 
118800         WHEN 23                                                          
118900             MOVE 'N'                        TO WKS-CMP-CLASE             
119000             MOVE 'ANIO-CONSTRUCCION'        TO WKS-CMP-NOMBRE            
119100             MOVE SVED-ANIO-CONSTRUCCION OF REG-ESE-EDIFICIO              
119200                TO WKS-CMP-NUM-ESP                                        
119300             MOVE SVED-ANIO-CONSTRUCCION OF REG-EPR-EDIFICIO              
119400                TO WKS-CMP-NUM-PRE                                        
119500             MOVE SVED-ANIO-CONSTRUCCION-IND OF REG-ESE-EDIFICIO          
119600                TO WKS-CMP-NUL-ESP                                        
119700             MOVE SVED-ANIO-CONSTRUCCION-IND OF REG-EPR-EDIFICIO          
119800                TO WKS-CMP-NUL-PRE                                        
119900         WHEN 24                                                          
120000             MOVE 'N'                        TO WKS-CMP-CLASE             
120100             MOVE 'NUM-NIVELES'              TO WKS-CMP-NOMBRE            
120200             MOVE SVED-NUM-NIVELES OF REG-ESE-EDIFICIO                    
120300                TO WKS-CMP-NUM-ESP                                        
120400             MOVE SVED-NUM-NIVELES OF REG-EPR-EDIFICIO                    
120500                TO WKS-CMP-NUM-PRE                                        
120600             MOVE SVED-NUM-NIVELES-IND OF REG-ESE-EDIFICIO                
120700                TO WKS-CMP-NUL-ESP                                        
120800             MOVE SVED-NUM-NIVELES-IND OF REG-EPR-EDIFICIO                
120900                TO WKS-CMP-NUL-PRE                                        
121000         WHEN 25                                                          
121100             MOVE 'X'                        TO WKS-CMP-CLASE             
121200             MOVE 'TIPO-CONSTRUCCION'        TO WKS-CMP-NOMBRE            
121300             MOVE SVED-TIPO-CONSTRUCCION OF REG-ESE-EDIFICIO              
121400                TO WKS-CMP-TXT-ESP                                        
121500             MOVE SVED-TIPO-CONSTRUCCION OF REG-EPR-EDIFICIO              
121600                TO WKS-CMP-TXT-PRE                                        
121700             PERFORM 350-MARCA-NULO-TEXTO                                 
121800     END-EVALUATE.                                                        
121900 460-EXTRAE-CAMPO-EDIFICIO-E. EXIT.                                       
122000******************************************************************        
122100*      S E C C I O N   D E   C A L C U L O   D E   S I M I L I T U        
122200******************************************************************        
122300 600-CALCULA-EXACTITUD-PROP SECTION.                                      
122400     IF WKS-AP-CAMPOS = 0                                                 
122500        MOVE 0 TO WKS-RP-EXACTITUD WKS-RP-COBERTURA                       
122600     ELSE                                                                 
122700        COMPUTE WKS-RP-EXACTITUD ROUNDED =                                
122800                WKS-AP-SIMILITUD / WKS-AP-CAMPOS                          
122900        COMPUTE WKS-RP-COBERTURA ROUNDED =                                
123000                WKS-AP-LLENOS / WKS-AP-CAMPOS                             
123100     END-IF.                                                              
123200 600-CALCULA-EXACTITUD-PROP-E. EXIT.                                      
123300                                                                          
123400 610-CALCULA-EXACTITUD-EDIF SECTION.                                      
123500     IF WKS-AE-CAMPOS = 0                                                 
123600        MOVE 0 TO WKS-RE-EXACTITUD WKS-RE-COBERTURA                       
123700     ELSE                                                                 
123800        COMPUTE WKS-RE-EXACTITUD ROUNDED =                                
123900                WKS-AE-SIMILITUD / WKS-AE-CAMPOS                          
124000        COMPUTE WKS-RE-COBERTURA ROUNDED =                                
124100                WKS-AE-LLENOS / WKS-AE-CAMPOS                             
124200     END-IF.                                                              
124300 610-CALCULA-EXACTITUD-EDIF-E. EXIT.                                      
124400*    ROLLUP GENERAL PONDERADO POR CAMPO ENTRE AMBOS CONJUNTOS             
124500*    (ECAS 260809)                                                        
124600 650-CALCULA-GENERAL SECTION.                                             
124700     COMPUTE WKS-RG-CAMPOS    = WKS-AP-CAMPOS + WKS-AE-CAMPOS             
124800     COMPUTE WKS-RG-LLENOS    = WKS-AP-LLENOS + WKS-AE-LLENOS             
124900     COMPUTE WKS-RG-SIMILITUD =                                           
125000             WKS-AP-SIMILITUD + WKS-AE-SIMILITUD                          
125100     IF WKS-RG-CAMPOS = 0                                                 
125200        MOVE 0 TO WKS-RG-EXACTITUD WKS-RG-COBERTURA                       
125300     ELSE                                                                 
125400        COMPUTE WKS-RG-EXACTITUD ROUNDED =                                
125500                WKS-RG-SIMILITUD / WKS-RG-CAMPOS                          
125600        COMPUTE WKS-RG-COBERTURA ROUNDED =                                
125700                WKS-RG-LLENOS / WKS-RG-CAMPOS                             
125800     END-IF.                                                              
125900 650-CALCULA-GENERAL-E. EXIT.                                             
126000*    DESPACHADOR DE SIMILITUD - NUMERICA O DE TEXTO SEGUN TIPO DE CAMPO   
126100 700-CALCULA-SIMILITUD SECTION.                                           
126200     EVALUATE TRUE                                                        
126300         WHEN WKS-CMP-NULO-ESP AND WKS-CMP-NULO-PRE                       
126400             MOVE 1 TO WKS-CMP-SIMILITUD                                  
126500         WHEN WKS-CMP-NULO-ESP OR WKS-CMP-NULO-PRE                        
126600             MOVE 0 TO WKS-CMP-SIMILITUD                                  
126700         WHEN WKS-CMP-ES-NUMERICO                                         
126800             PERFORM 710-SIMILITUD-NUMERICA                               
126900         WHEN OTHER                                                       
127000             PERFORM 720-SIMILITUD-TEXTO                                  
127100     END-EVALUATE.                                                        
127200 700-CALCULA-SIMILITUD-E. EXIT.                                           
127300*    SIMILITUD = MAX(0, 1 - |ESP-PRE| / (|ESP| + EPSILON))                
127400 710-SIMILITUD-NUMERICA SECTION.                                          
127500     IF WKS-CMP-NUM-ESP >= WKS-CMP-NUM-PRE                                
127600        COMPUTE WKS-SC-ABS-DIF = WKS-CMP-NUM-ESP - WKS-CMP-NUM-PRE        
127700     ELSE                                                                 
127800        COMPUTE WKS-SC-ABS-DIF = WKS-CMP-NUM-PRE - WKS-CMP-NUM-ESP        
127900     END-IF                                                               
128000     IF WKS-CMP-NUM-ESP < 0                                               
128100        COMPUTE WKS-SC-ABS-A = WKS-CMP-NUM-ESP * -1                       
128200     ELSE                                                                 
128300        MOVE WKS-CMP-NUM-ESP TO WKS-SC-ABS-A                              
128400     END-IF                                                               
128500     COMPUTE WKS-SC-DENOMINADOR = WKS-SC-ABS-A + 0.000001                 
128600     COMPUTE WKS-SC-COCIENTE = WKS-SC-ABS-DIF / WKS-SC-DENOMINADOR        
128700     IF WKS-SC-COCIENTE > 1                                               
128800        MOVE 0 TO WKS-CMP-SIMILITUD                                       
128900     ELSE                                                                 
129000        COMPUTE WKS-CMP-SIMILITUD = 1 - WKS-SC-COCIENTE                   
129100     END-IF.                                                              
129200 710-SIMILITUD-NUMERICA-E. EXIT.                                          
129300*    SIMILITUD DE TEXTO = COINCIDENCIAS POR POSICION DE CARACTER          
129400*    SOBRE TEXTO RECORTADO Y EN MINUSCULAS, ENTRE LA MAYOR LONGITU        
129500 720-SIMILITUD-TEXTO SECTION.                                             
129600     PERFORM 725-PREPARA-TEXTO                                            
129700     IF WKS-TC-LON-ESP = 0 AND WKS-TC-LON-PRE = 0                         
129800        MOVE 1 TO WKS-CMP-SIMILITUD                                       
129900     ELSE                                                                 
130000        IF WKS-TC-LON-ESP = 0 OR WKS-TC-LON-PRE = 0                       
130100           MOVE 0 TO WKS-CMP-SIMILITUD                                    
130200        ELSE                                                              
130300           PERFORM 730-CUENTA-IGUALES                                     
130400           IF WKS-TC-LON-ESP > WKS-TC-LON-PRE                             
130500              MOVE WKS-TC-LON-ESP TO WKS-TC-LON-MAX                       
130600           ELSE                                                           
130700              MOVE WKS-TC-LON-PRE TO WKS-TC-LON-MAX                       
130800           END-IF                                                         
130900           COMPUTE WKS-CMP-SIMILITUD =                                    
131000                   WKS-TC-IGUALES / WKS-TC-LON-MAX                        
131100        END-IF                                                            
131200     END-IF.                                                              
131300 720-SIMILITUD-TEXTO-E. EXIT.                                             
131400*    RECORTE (TRIM) Y PLEGADO A MINUSCULAS DE AMBOS LADOS. EL             
131500*    PLEGADO USA INSPECT CONVERTING, NO FUNCTION LOWER-CASE               
131600 725-PREPARA-TEXTO SECTION.                                               
131700     INSPECT WKS-CMP-TXT-ESP CONVERTING                                   
131800        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                      
131900        TO 'abcdefghijklmnopqrstuvwxyz'                                   
132000     INSPECT WKS-CMP-TXT-PRE CONVERTING                                   
132100        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                      
132200        TO 'abcdefghijklmnopqrstuvwxyz'                                   
132300     MOVE 80 TO WKS-TC-LON-ESP                                            
132400     PERFORM 726-RECORTA-LON-ESP                                          
132500         UNTIL WKS-TC-LON-ESP = 0                                         
132600            OR WKS-CMP-TXT-ESP (WKS-TC-LON-ESP:1) NOT = SPACE             
132700     MOVE 80 TO WKS-TC-LON-PRE                                            
132800     PERFORM 727-RECORTA-LON-PRE                                          
132900         UNTIL WKS-TC-LON-PRE = 0                                         
133000            OR WKS-CMP-TXT-PRE (WKS-TC-LON-PRE:1) NOT = SPACE.            
133100 725-PREPARA-TEXTO-E. EXIT.                                               
133200                                                                          
133300 726-RECORTA-LON-ESP SECTION.                                             
133400     SUBTRACT 1 FROM WKS-TC-LON-ESP.                                      
133500 726-RECORTA-LON-ESP-E. EXIT.                                             
133600                                                                          
133700 727-RECORTA-LON-PRE SECTION.                                             
133800     SUBTRACT 1 FROM WKS-TC-LON-PRE.                                      
133900 727-RECORTA-LON-PRE-E. EXIT.                                             
134000                                                                          
134100 730-CUENTA-IGUALES SECTION.                                              
134200     MOVE 0 TO WKS-TC-IGUALES                                             
134300     IF WKS-TC-LON-ESP < WKS-TC-LON-PRE                                   
134400        MOVE WKS-TC-LON-ESP TO WKS-TC-LON-MIN                             
134500     ELSE                                                                 
134600        MOVE WKS-TC-LON-PRE TO WKS-TC-LON-MIN                             
134700     END-IF                                                               
134800     MOVE 1 TO WKS-TC-I                                                   
134900     PERFORM 735-COMPARA-UNA-POSICION                                     
135000         UNTIL WKS-TC-I > WKS-TC-LON-MIN.                                 
135100 730-CUENTA-IGUALES-E. EXIT.                                              
135200                                                                          
135300 735-COMPARA-UNA-POSICION SECTION.                                        
135400     IF WKS-CMP-TXT-ESP (WKS-TC-I:1) =                                    
135500        WKS-CMP-TXT-PRE (WKS-TC-I:1)                                      
135600        ADD 1 TO WKS-TC-IGUALES                                           
135700     END-IF                                                               
135800     ADD 1 TO WKS-TC-I.                                                   
135900 735-COMPARA-UNA-POSICION-E. EXIT.                                        
136000******************************************************************        
136100*         S E C C I O N   D E   I M P R E S I O N                         
136200******************************************************************        
136300 900-IMPRIME-REPORTE SECTION.                                             
136400     PERFORM 910-IMPRIME-ENCABEZADO                                       
136500     MOVE 'PROPERTIES' TO WKS-LDE-ETIQUETA                                
136600     MOVE WKS-REG-ESP-PROP TO WKS-LDE-REG-ESP                             
136700     MOVE WKS-REG-PRE-PROP TO WKS-LDE-REG-PRE                             
136800     MOVE WKS-AP-CAMPOS    TO WKS-LDE-CAMPOS                              
136900     MOVE WKS-RP-EXACTITUD TO WKS-LDE-EXACTITUD                           
137000     MOVE WKS-RP-COBERTURA TO WKS-LDE-COBERTURA                           
137100     MOVE WKS-LINEA-DATASET-EVAL TO LINEA-EVALUACION                      
137200     WRITE LINEA-EVALUACION                                               
137300     MOVE 'BUILDINGS'  TO WKS-LDE-ETIQUETA                                
137400     MOVE WKS-REG-ESP-EDIF TO WKS-LDE-REG-ESP                             
137500     MOVE WKS-REG-PRE-EDIF TO WKS-LDE-REG-PRE                             
137600     MOVE WKS-AE-CAMPOS    TO WKS-LDE-CAMPOS                              
137700     MOVE WKS-RE-EXACTITUD TO WKS-LDE-EXACTITUD                           
137800     MOVE WKS-RE-COBERTURA TO WKS-LDE-COBERTURA                           
137900     MOVE WKS-LINEA-DATASET-EVAL TO LINEA-EVALUACION                      
138000     WRITE LINEA-EVALUACION                                               
138100     MOVE WKS-RG-EXACTITUD TO WKS-LGE-EXACTITUD                           
138200     MOVE WKS-RG-COBERTURA TO WKS-LGE-COBERTURA                           
138300     MOVE WKS-LINEA-GENERAL-EVAL TO LINEA-EVALUACION                      
138400     WRITE LINEA-EVALUACION.                                              
138500 900-IMPRIME-REPORTE-E. EXIT.                                             
138600                                                                          
138700 910-IMPRIME-ENCABEZADO SECTION.                                          
138800     MOVE WKS-LINEA-ENCABEZADO-EVAL TO LINEA-EVALUACION                   
138900     WRITE LINEA-EVALUACION AFTER ADVANCING TOP-OF-FORM                   
139000     MOVE SPACES TO LINEA-EVALUACION                                      
139100     WRITE LINEA-EVALUACION                                               
139200     MOVE WKS-LINEA-COLUMNAS-EVAL TO LINEA-EVALUACION                     
139300     WRITE LINEA-EVALUACION                                               
139400     MOVE SPACES TO LINEA-EVALUACION                                      
139500     WRITE LINEA-EVALUACION.                                              
139600 910-IMPRIME-ENCABEZADO-E. EXIT.                                          
139700*    RENGLON OPCIONAL DE DETALLE POR DISCREPANCIA DE CAMPO. SOLO          
139800*    SE IMPRIME CUANDO LA SIMILITUD ES DISTINTA DE 1 (JSAL 250119)        
139900 630-IMPRIME-DETALLE SECTION.                                             
140000     IF WKS-CMP-ES-NUMERICO                                               
140100        MOVE WKS-CMP-NUM-ESP TO WKS-DET-NUM-EDIT                          
140200        MOVE WKS-DET-NUM-EDIT TO WKS-DET-ESP-TXT                          
140300        MOVE WKS-CMP-NUM-PRE TO WKS-DET-NUM-EDIT                          
140400        MOVE WKS-DET-NUM-EDIT TO WKS-DET-PRE-TXT                          
140500     ELSE                                                                 
140600        MOVE WKS-CMP-TXT-ESP TO WKS-DET-ESP-TXT                           
140700        MOVE WKS-CMP-TXT-PRE TO WKS-DET-PRE-TXT                           
140800     END-IF                                                               
140900     MOVE WKS-DET-DATASET-ACT  TO WKS-LDT-DATASET                         
141000     MOVE WKS-DET-REGISTRO-ACT TO WKS-LDT-REGISTRO                        
141100     MOVE WKS-CMP-NOMBRE       TO WKS-LDT-CAMPO                           
141200     MOVE WKS-DET-ESP-TXT      TO WKS-LDT-ESPERADO                        
141300     MOVE WKS-DET-PRE-TXT      TO WKS-LDT-PREDICHO                        
141400     COMPUTE WKS-LDT-SIMILITUD ROUNDED = WKS-CMP-SIMILITUD                
141500     MOVE WKS-LINEA-DETALLE-EVAL TO LINEA-EVALUACION                      
141600     WRITE LINEA-EVALUACION.                                              
141700 630-IMPRIME-DETALLE-E. EXIT.                                             
141800                                                                          
141900 950-CIERRA-ARCHIVOS SECTION.                                             
142000     CLOSE PROPIEDAD-ESPERADA PROPIEDAD-PREDICHA                          
142100           EDIFICIO-ESPERADO  EDIFICIO-PREDICHO                           
142200           REPORTE-EVALUACION.                                            
142300 950-CIERRA-ARCHIVOS-E. EXIT.                                             
142400                                                                          