000100******************************************************************
000200*    SVPROP.CPY                                                  *
000300*    MAESTRO DE VALORES ASEGURADOS (SOV) - NIVEL PROPIEDAD       *
000400*    UN REGISTRO POR HOJA DE EXTRACCION (RESUMEN DE PROPIEDAD)   *
000500******************************************************************
000600*    FECHA       : 14/03/1989                                    *
000700*    PROGRAMADOR : E. CASTILLO (ECAS)                            *
000800*    APLICACION  : SEGUROS - VALORES ASEGURADOS (SOV)            *
000900*    BPM/RATIONAL: 241530                                        *
001000*    DESCRIPCION : LAYOUT DEL MAESTRO DE PROPIEDADES, UN         *
001100*                : REGISTRO POR HOJA DE SUBMISION. CADA CAMPO    *
001200*                : NUMERICO LLEVA UN BYTE INDICADOR CONTIGUO     *
001300*                : 'S' = VALOR PRESENTE, 'N' = NULO (EL ORIGEN   *
001400*                : NO CONOCE CEROS, SOLO VALORES O AUSENCIAS)    *
001500******************************************************************
001600*    BITACORA DE CAMBIOS                                         *
001700*    14/03/1989 ECAS 890314 CREACION INICIAL DEL LAYOUT          SOV89031
001800*    02/09/1991 MLOP 910902 SE AGREGAN AMENIDADES DE PARQUES     SOV91090
001900*    22/08/1993 MLOP 930822 SE AGREGA RESPONSABILIDAD CIVIL GRAL SOV93082
002000*    30/11/1998 ECAS 981130 AJUSTE DE SIGLO (AXO 2000) - LLAVES  SOV98Y2K
002100*               DE FECHA REVISADAS, SIN CAMBIO DE LAYOUT
002200*    05/06/2003 RPAZ 030605 SE AGREGAN CAMPOS DE ORDENANZA B/C   SOV03060
002300*    04/03/2024 JSAL 241530 SE AGREGAN CAMPOS DE PROPIEDAD SOV   SOV24153
002400*    19/11/2024 RPAZ 242217 SE AGREGA FILLER DE RELLENO FINAL    SOV24221
002500*    02/02/2025 JSAL 250118 REDEFINES DE MONTOS EDITADOS P/RPT   SOV25011
002600*    12/08/2026 ECAS 260812 CORRIGE NIVELES DEL INDICADOR NULO   SOV26081
002700*               (PASA DE SUBORDINADO A HERMANO DEL CAMPO NUM.)
002800******************************************************************
002900 01  REG-SOV-PROPIEDAD.
003000     02  SVPR-LLAVE.
003100         04  SVPR-ARCHIVO-ORIGEN          PIC X(40).
003200         04  SVPR-HOJA                    PIC X(30).
003300     02  SVPR-NUM-EDIFICIOS               PIC 9(05).
003400     02  SVPR-NUM-EDIFICIOS-IND PIC X(01).
003500         88  SVPR-NUM-EDIFICIOS-NULO VALUE 'N'.
003600     02  SVPR-TIPO-TECHO                  PIC X(20).
003700     02  SVPR-TIPO-VALUACION              PIC X(20).
003800     02  SVPR-COSTO-REPOSICION            PIC 9(11)V99.
003900     02  SVPR-COSTO-REPOSICION-IND PIC X(01).
004000         88  SVPR-COSTO-REPOSICION-NULO VALUE 'N'.
004100     02  SVPR-PROP-EXTERIOR-GLOBAL        PIC 9(11)V99.
004200     02  SVPR-PROP-EXTERIOR-GLOBAL-IND PIC X(01).
004300         88  SVPR-PROP-EXTERIOR-GLOBAL-NULO VALUE 'N'.
004400     02  SVPR-BIENES-PERS-NEGOCIO         PIC 9(11)V99.
004500     02  SVPR-BIENES-PERS-NEGOCIO-IND PIC X(01).
004600         88  SVPR-BIENES-PERS-NEGOCIO-NULO VALUE 'N'.
004700     02  SVPR-VALOR-TOTAL-ASEGURADO       PIC 9(11)V99.
004800     02  SVPR-VALOR-TOTAL-ASEG-IND PIC X(01).
004900         88  SVPR-VALOR-TOTAL-ASEG-NULO VALUE 'N'.
005000     02  SVPR-RESPONSAB-CIVIL-GENERAL     PIC 9(11)V99.
005100     02  SVPR-RESPONSAB-CIVIL-IND PIC X(01).
005200         88  SVPR-RESPONSAB-CIVIL-NULO VALUE 'N'.
005300     02  SVPR-ORDENANZA-A                 PIC 9(11)V99.
005400     02  SVPR-ORDENANZA-A-IND PIC X(01).
005500         88  SVPR-ORDENANZA-A-NULO VALUE 'N'.
005600     02  SVPR-ORDENANZA-B                 PIC 9(11)V99.
005700     02  SVPR-ORDENANZA-B-IND PIC X(01).
005800         88  SVPR-ORDENANZA-B-NULO VALUE 'N'.
005900     02  SVPR-ORDENANZA-C                 PIC 9(11)V99.
006000     02  SVPR-ORDENANZA-C-IND PIC X(01).
006100         88  SVPR-ORDENANZA-C-NULO VALUE 'N'.
006200     02  SVPR-AVERIA-EQUIPO               PIC 9(11)V99.
006300     02  SVPR-AVERIA-EQUIPO-IND PIC X(01).
006400         88  SVPR-AVERIA-EQUIPO-NULO VALUE 'N'.
006500     02  SVPR-RETORNO-DRENAJE             PIC 9(11)V99.
006600     02  SVPR-RETORNO-DRENAJE-IND PIC X(01).
006700         88  SVPR-RETORNO-DRENAJE-NULO VALUE 'N'.
006800     02  SVPR-INGRESO-NEGOCIO             PIC 9(11)V99.
006900     02  SVPR-INGRESO-NEGOCIO-IND PIC X(01).
007000         88  SVPR-INGRESO-NEGOCIO-NULO VALUE 'N'.
007100     02  SVPR-AUTO-CONTRATADO-NO-PROPIO   PIC 9(11)V99.
007200     02  SVPR-AUTO-CONTRATADO-IND PIC X(01).
007300         88  SVPR-AUTO-CONTRATADO-NULO VALUE 'N'.
007400     02  SVPR-NUM-PARQUES-JUEGO           PIC 9(05).
007500     02  SVPR-NUM-PARQUES-JUEGO-IND PIC X(01).
007600         88  SVPR-NUM-PARQUES-JUEGO-NULO VALUE 'N'.
007700     02  SVPR-MILLAS-CALLES               PIC 9(05)V99.
007800     02  SVPR-MILLAS-CALLES-IND PIC X(01).
007900         88  SVPR-MILLAS-CALLES-NULO VALUE 'N'.
008000     02  SVPR-NUM-PISCINAS                PIC 9(05).
008100     02  SVPR-NUM-PISCINAS-IND PIC X(01).
008200         88  SVPR-NUM-PISCINAS-NULO VALUE 'N'.
008300     02  SVPR-NUM-JACUZZIS                PIC 9(05).
008400     02  SVPR-NUM-JACUZZIS-IND PIC X(01).
008500         88  SVPR-NUM-JACUZZIS-NULO VALUE 'N'.
008600     02  SVPR-NUM-PISCINAS-INFANTILES     PIC 9(05).
008700     02  SVPR-NUM-PISC-INFANT-IND PIC X(01).
008800         88  SVPR-NUM-PISC-INFANT-NULO VALUE 'N'.
008900     02  SVPR-AREA-SANITARIOS             PIC 9(07).
009000     02  SVPR-AREA-SANITARIOS-IND PIC X(01).
009100         88  SVPR-AREA-SANITARIOS-NULO VALUE 'N'.
009200     02  SVPR-AREA-CASETA-VIGILANCIA      PIC 9(07).
009300     02  SVPR-AREA-CASETA-IND PIC X(01).
009400         88  SVPR-AREA-CASETA-NULO VALUE 'N'.
009500     02  SVPR-AREA-CLUBHOUSE              PIC 9(07).
009600     02  SVPR-AREA-CLUBHOUSE-IND PIC X(01).
009700         88  SVPR-AREA-CLUBHOUSE-NULO VALUE 'N'.
009800     02  SVPR-AREA-GIMNASIO               PIC 9(07).
009900     02  SVPR-AREA-GIMNASIO-IND PIC X(01).
010000         88  SVPR-AREA-GIMNASIO-NULO VALUE 'N'.
010100     02  SVPR-NUM-CANCHAS-TENIS           PIC 9(05).
010200     02  SVPR-NUM-CANCHAS-TENIS-IND PIC X(01).
010300         88  SVPR-NUM-CANCHAS-TENIS-NULO VALUE 'N'.
010400     02  SVPR-NUM-CANCHAS-BASQUET         PIC 9(05).
010500     02  SVPR-NUM-CANCHAS-BASQ-IND PIC X(01).
010600         88  SVPR-NUM-CANCHAS-BASQ-NULO VALUE 'N'.
010700     02  SVPR-NUM-OTRAS-CANCHAS           PIC 9(05).
010800     02  SVPR-NUM-OTRAS-CANCHAS-IND PIC X(01).
010900         88  SVPR-NUM-OTRAS-CANCHAS-NULO VALUE 'N'.
011000     02  SVPR-MILLAS-SENDEROS             PIC 9(05)V99.
011100     02  SVPR-MILLAS-SENDEROS-IND PIC X(01).
011200         88  SVPR-MILLAS-SENDEROS-NULO VALUE 'N'.
011300     02  SVPR-NUM-LAGOS                   PIC 9(05).
011400     02  SVPR-NUM-LAGOS-IND PIC X(01).
011500         88  SVPR-NUM-LAGOS-NULO VALUE 'N'.
011600     02  SVPR-NUM-MUELLES                 PIC 9(05).
011700     02  SVPR-NUM-MUELLES-IND PIC X(01).
011800         88  SVPR-NUM-MUELLES-NULO VALUE 'N'.
011900     02  SVPR-NUM-PARQUES-PERROS          PIC 9(05).
012000     02  SVPR-NUM-PARQUES-PERR-IND PIC X(01).
012100         88  SVPR-NUM-PARQUES-PERR-NULO VALUE 'N'.
012200     02  SVPR-NUM-ELEVADORES              PIC 9(05).
012300     02  SVPR-NUM-ELEVADORES-IND PIC X(01).
012400         88  SVPR-NUM-ELEVADORES-NULO VALUE 'N'.
012500     02  SVPR-AREA-EXPOSICION-COMERCIAL   PIC 9(07).
012600     02  SVPR-AREA-EXP-COMERC-IND PIC X(01).
012700         88  SVPR-AREA-EXP-COMERC-NULO VALUE 'N'.
012800     02  FILLER                           PIC X(09).
012900******************************************************************
013000*    REDEFINES 1 - VISTA DE MONTOS EDITADOS PARA REPORTES        *
013100******************************************************************
013200 01  SVPR-MONTOS-EDITADOS REDEFINES REG-SOV-PROPIEDAD.
013300     02  FILLER                           PIC X(116).
013400     02  SVPR-ED-COSTO-REPOSICION         PIC Z(10)9.99.
013500     02  FILLER                           PIC X(285).
013600******************************************************************
013700*    REDEFINES 2 - VISTA DE LLAVE CORTA (ARCHIVO + HOJA)         *
013800******************************************************************
013900 01  SVPR-LLAVE-CORTA REDEFINES REG-SOV-PROPIEDAD.
014000     02  SVPR-LC-ARCHIVO                  PIC X(40).
014100     02  SVPR-LC-HOJA                     PIC X(30).
014200     02  FILLER                           PIC X(345).
